LINE TOO LONG (67): '      *   DESCRIPTIVE NAME = RAW TRANSACTION RECORD - RETAIL ETL        *'
