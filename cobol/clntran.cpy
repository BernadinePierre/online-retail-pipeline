000100******************************************************************        
000200*                                                                *        
000300*   MEMBER NAME = CLNTRAN                                        *        
000400*                                                                *        
000500*   DESCRIPTIVE NAME = CLEANED TRANSACTION RECORD - RETAIL ETL   *        
000600*                                                                *        
000700*   FUNCTION =  ONE INVOICE LINE AFTER DATCLEAN HAS APPLIED ITS  *        
000800*               NINE TRANSFORMATION RULES.  WRITTEN BY DATCLEAN, *        
000900*               READ BY DATMODEL TO BUILD THE STAR SCHEMA.       *        
001000*                                                                *        
001100*   CHANGE ACTIVITY =                                            *        
001200*       91/03/02  RWB  INITIAL LAYOUT, MATCHES RAWTRAN PLUS THE  *        
001300*                      DERIVED CLEANING ATTRIBUTES (REQ E-1142)  *        
001400*       94/08/19  MWK  ADDED CT-INVOICE-QUARTER FOR QTLY ROLLUPS *        
001500*       98/11/20  DPS  Y2K - CT-INVOICE-YEAR CONFIRMED 4-DIGIT   *        
001600******************************************************************        
001700 01  CLEANED-TRANSACTION-REC.                                             
001800     05  CT-INVOICE-NO           PIC X(10).                               
001900     05  CT-STOCK-CODE           PIC X(12).                               
002000     05  CT-DESCRIPTION          PIC X(40).                               
002100*        DEFAULTED TO 'Unknown Product' BY DATCLEAN.                      
002200     05  CT-QUANTITY             PIC S9(7).                               
002300     05  CT-INVOICE-DATE         PIC X(16).                               
002400     05  CT-INVOICE-DATE-R REDEFINES CT-INVOICE-DATE.                     
002500         10  CT-DATE-TEXT        PIC X(10).                               
002600         10  FILLER              PIC X(01).                               
002700         10  CT-TIME-TEXT        PIC X(05).                               
002800     05  CT-UNIT-PRICE           PIC S9(7)V99.                            
002900     05  CT-CUSTOMER-ID          PIC 9(7).                                
003000*        DEFAULTED TO ZERO BY DATCLEAN WHEN MISSING.                      
003100     05  CT-COUNTRY              PIC X(20).                               
003200*        TRIMMED AND TITLE-CASED BY DATCLEAN.                             
003300     05  CT-IS-CANCELLED         PIC X(01).                               
003400         88  CT-CANCELLED        VALUE 'Y'.                               
003500         88  CT-NOT-CANCELLED    VALUE 'N'.                               
003600     05  CT-LINE-TOTAL           PIC S9(11)V99.                           
003700     05  CT-HIGH-QTY-FLAG        PIC X(01).                               
003800         88  CT-HIGH-QTY         VALUE 'Y'.                               
003900         88  CT-NORMAL-QTY       VALUE 'N'.                               
004000     05  CT-INVOICE-YEAR         PIC 9(4).                                
004100     05  CT-INVOICE-MONTH        PIC 9(2).                                
004200     05  CT-INVOICE-DAY          PIC 9(2).                                
004300     05  CT-INVOICE-DOW          PIC 9(1).                                
004400*        0 = MONDAY ... 6 = SUNDAY, SET BY DAYOFWK.                       
004500     05  CT-INVOICE-QUARTER      PIC 9(1).                                
004600     05  FILLER                  PIC X(04).                               
