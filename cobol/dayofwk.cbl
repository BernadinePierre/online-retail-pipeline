000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    DAYOFWK.                                                  
000300 AUTHOR.        R W BRANDT.                                               
000400 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                        
000500 DATE-WRITTEN.  02/20/91.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800*    GREGORIAN DAY-OF-WEEK UTILITY.  GIVEN A YEAR/MONTH/DAY,              
000900*    RETURNS THE DAY OF THE WEEK (0=MONDAY ... 6=SUNDAY) USING            
001000*    SAKAMOTO'S ALGORITHM, CORRECT FOR LEAP YEARS UNDER THE               
001100*    GREGORIAN CALENDAR.  CALLED BY DATCLEAN (INVOICE DATE                
001200*    DECOMPOSITION) AND DATMODEL (DATE DIMENSION BUILD).                  
001300*    REPLACES ADSORT - THAT UTILITY'S CALLING SHAPE IS REUSED             
001400*    HERE:  CALL 'DAYOFWK' USING LK-PARM-DATE, LK-DOW-RESULT.             
001500*                                                                         
001600*    CHANGE ACTIVITY -                                                    
001700*    91/02/20  RWB  INITIAL VERSION FOR ETL PROJECT E-1142                
001800*    98/11/20  DPS  Y2K - CONFIRMED LK-PARM-YEAR IS 4-DIGIT, NO           
001900*                   WINDOWING LOGIC REQUIRED (REQ Y2K-0077)               
002000*    99/03/11  RWB  CENTURY/LEAP DIVISION TERMS NOW COMPUTED              
002100*                   SEPARATELY (WS-DIV4/100/400) BEFORE SUMMING -         
002200*                   COMBINED EXPRESSION KEPT FULL PRECISION AND           
002300*                   SKIPPED THE PER-TERM TRUNCATION THE ALGORITHM         
002400*                   NEEDS (REQ DQ-0119)                                   
002500*    03/05/14  MWK  ADDED WS-MONTH-OFFSET-DUMP FOR DEBUG PRINT            
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER. IBM-370.                                                
002900 OBJECT-COMPUTER. IBM-370.                                                
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 DATA DIVISION.                                                           
003300 WORKING-STORAGE SECTION.                                                 
003400*                                                                         
003500*    SAKAMOTO MONTH-OFFSET TABLE, JAN..DEC, 0=SUNDAY BASE.                
003600 01  WS-MONTH-OFFSET-VALUES.                                              
003700     05  FILLER  PIC S9(2) COMP VALUE +0.                                 
003800     05  FILLER  PIC S9(2) COMP VALUE +3.                                 
003900     05  FILLER  PIC S9(2) COMP VALUE +2.                                 
004000     05  FILLER  PIC S9(2) COMP VALUE +5.                                 
004100     05  FILLER  PIC S9(2) COMP VALUE +0.                                 
004200     05  FILLER  PIC S9(2) COMP VALUE +3.                                 
004300     05  FILLER  PIC S9(2) COMP VALUE +5.                                 
004400     05  FILLER  PIC S9(2) COMP VALUE +1.                                 
004500     05  FILLER  PIC S9(2) COMP VALUE +4.                                 
004600     05  FILLER  PIC S9(2) COMP VALUE +6.                                 
004700     05  FILLER  PIC S9(2) COMP VALUE +2.                                 
004800     05  FILLER  PIC S9(2) COMP VALUE +4.                                 
004900 01  WS-MONTH-OFFSET-TABLE REDEFINES WS-MONTH-OFFSET-VALUES.              
005000     05  WS-MONTH-OFFSET     PIC S9(2) COMP OCCURS 12 TIMES.              
005100*        SHOP STANDARD DEBUG VIEW - SEE ANY CORRUPTED TABLE ENTRY.        
005200 01  WS-MONTH-OFFSET-DUMP REDEFINES WS-MONTH-OFFSET-VALUES                
005300                             PIC X(24).                                   
005400*                                                                         
005500*    WORK SCRATCH FIELDS - SEPARATE 77-LEVEL ITEMS, SHOP HABIT.           
005600 77  WS-ADJ-YEAR                 PIC S9(8)  COMP SYNC.                    
005700 77  WS-SUB                      PIC S9(4)  COMP SYNC.                    
005800 77  WS-DIV4                     PIC S9(8)  COMP SYNC.                    
005900 77  WS-DIV100                   PIC S9(8)  COMP SYNC.                    
006000 77  WS-DIV400                   PIC S9(8)  COMP SYNC.                    
006100 77  WS-DOW-RAW                  PIC S9(8)  COMP SYNC.                    
006200 77  WS-DOW-DIV                  PIC S9(8)  COMP SYNC.                    
006300 77  WS-DOW-MOD                  PIC S9(4)  COMP SYNC.                    
006400*                                                                         
006500 LINKAGE SECTION.                                                         
006600 01  LK-PARM-DATE-NUM        PIC 9(8).                                    
006700 01  LK-PARM-DATE REDEFINES LK-PARM-DATE-NUM.                             
006800     05  LK-PARM-YEAR        PIC 9(4).                                    
006900     05  LK-PARM-MONTH       PIC 9(2).                                    
007000     05  LK-PARM-DAY         PIC 9(2).                                    
007100 01  LK-DOW-RESULT           PIC 9(1).                                    
007200*                                                                         
007300 PROCEDURE DIVISION USING LK-PARM-DATE, LK-DOW-RESULT.                    
007400*                                                                         
007500 000-COMPUTE-DAY-OF-WEEK.                                                 
007600     IF LK-PARM-MONTH < 3                                                 
007700         COMPUTE WS-ADJ-YEAR = LK-PARM-YEAR - 1                           
007800     ELSE                                                                 
007900         MOVE LK-PARM-YEAR TO WS-ADJ-YEAR                                 
008000     END-IF                                                               
008100*                                                                         
008200     MOVE LK-PARM-MONTH TO WS-SUB                                         
008300*                                                                         
008400*        EACH DIVISION TERM MUST BE TRUNCATED ON ITS OWN BEFORE           
008500*        IT IS SUMMED - A SINGLE COMBINED COMPUTE KEEPS FULL              
008600*        INTERMEDIATE PRECISION AND GIVES THE WRONG WEEKDAY FOR           
008700*        SOME YEARS (REQ DQ-0119).                                        
008800     COMPUTE WS-DIV4   = WS-ADJ-YEAR / 4                                  
008900     COMPUTE WS-DIV100 = WS-ADJ-YEAR / 100                                
009000     COMPUTE WS-DIV400 = WS-ADJ-YEAR / 400                                
009100     COMPUTE WS-DOW-RAW =                                                 
009200             WS-ADJ-YEAR                                                  
009300           + WS-DIV4                                                      
009400           - WS-DIV100                                                    
009500           + WS-DIV400                                                    
009600           + WS-MONTH-OFFSET ( WS-SUB )                                   
009700           + LK-PARM-DAY                                                  
009800*                                                                         
009900*        MANUAL MODULO-7 - NO INTRINSIC FUNCTIONS ON THIS SHOP.           
010000     COMPUTE WS-DOW-DIV = WS-DOW-RAW / 7                                  
010100     COMPUTE WS-DOW-MOD = WS-DOW-RAW - ( WS-DOW-DIV * 7 )                 
010200*                                                                         
010300*        SAKAMOTO YIELDS 0=SUNDAY..6=SATURDAY; SHOP CONVENTION            
010400*        IS 0=MONDAY..6=SUNDAY, SO ROTATE THE RESULT BACK ONE.            
010500     IF WS-DOW-MOD = 0                                                    
010600         MOVE 6 TO LK-DOW-RESULT                                          
010700     ELSE                                                                 
010800         COMPUTE LK-DOW-RESULT = WS-DOW-MOD - 1                           
010900     END-IF                                                               
011000*                                                                         
011100     GOBACK.                                                              
