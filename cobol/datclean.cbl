000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. DATCLEAN.                                                    
000300 AUTHOR. DOUG STOUT.                                                      
000400 INSTALLATION. SYSTEMS GROUP - BATCH DEVELOPMENT.                         
000500 DATE-WRITTEN. 03/02/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*    RETAIL TRANSACTION CLEANING STEP.                                    
000900*    READS THE RAW INVOICE-LINE EXTRACT AND APPLIES THE NINE              
001000*    TRANSFORMATION RULES (CANCEL FLAG, SURROGATE CUSTOMER ID,            
001100*    DEFAULT DESCRIPTION, DE-DUP, PRICE EXCLUSION, LINE TOTAL,            
001200*    HIGH-QUANTITY FLAG, DATE DECOMPOSITION, COUNTRY CASE FOLD)           
001300*    AND WRITES THE CLEANED TRANSACTION FILE CONSUMED BY DATMODEL.        
001400*    CALLED BY ETLDRV AS STEP 2 OF THE ETL JOB (PROJECT E-1142).          
001500*    A GOOD CASE FOR THE DEBUGGING LAB - SEE CUSTOMER SUPPORT.            
001600*                                                                         
001700*    CHANGE ACTIVITY -                                                    
001800*    91/03/02  DS   INITIAL VERSION                                       
001900*    91/07/11  RWB  ADDED PRICE-EXCLUSION COUNT TO SUMMARY                
002000*    94/08/19  MWK  QUARTER DERIVED FROM MONTH, NO SEPARATE FIELD         
002100*    98/11/20  DPS  Y2K - CT-INVOICE-YEAR CONFIRMED 4-DIGIT               
002200*                   (REQ Y2K-0077)                                        
002300*    99/03/11  RWB  350-CHECK-PRICE-VALID NOW SKIPPED FOR ROWS            
002400*                   ALREADY FLAGGED DUPLICATE - SUMMARY WAS               
002500*                   DOUBLE-COUNTING REMOVED ROWS (REQ DQ-0118)            
002600*    99/03/11  RWB  FILE STATUS/SWITCH/SUBSCRIPT SCRATCH FIELDS           
002700*                   SPLIT OUT TO 77-LEVEL ITEMS PER SHOP HABIT            
002800*    02/09/17  JQA  390/391-STANDARDIZE-COUNTRY ADDED - COUNTRY           
002900*                   NAMES WERE ARRIVING IN MIXED CASE FROM THE            
003000*                   RAWTRAN FEED AND THROWING OFF THE COUNTRY             
003100*                   BREAK TOTALS (REQ DQ-0126)                            
003200                                                                          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-370.                                                
003600 OBJECT-COMPUTER. IBM-370.                                                
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900                                                                          
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT RAW-TRANS-FILE ASSIGN TO RAWTRANS                             
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS WS-RAWTRANS-STATUS.                               
004500     SELECT CLEANED-TRANS-FILE ASSIGN TO CLEANTRN                         
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WS-CLEANTRN-STATUS.                               
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100                                                                          
005200 FD  RAW-TRANS-FILE                                                       
005300     RECORDING MODE IS F                                                  
005400     LABEL RECORDS ARE STANDARD.                                          
005500 COPY RAWTRAN.                                                            
005600                                                                          
005700 FD  CLEANED-TRANS-FILE                                                   
005800     RECORDING MODE IS F                                                  
005900     LABEL RECORDS ARE STANDARD.                                          
006000 COPY CLNTRAN.                                                            
006100                                                                          
006200 WORKING-STORAGE SECTION.                                                 
006300*                                                                         
006400*    FILE STATUS AND SWITCH SCRATCH FIELDS - SHOP HABIT IS                
006500*    SEPARATE 77-LEVEL ITEMS FOR THESE, NOT A GROUP.                      
006600 77  WS-RAWTRANS-STATUS          PIC XX VALUE SPACES.                     
006700     88  RAWTRANS-OK             VALUE '00'.                              
006800 77  WS-CLEANTRN-STATUS          PIC XX VALUE SPACES.                     
006900 77  WS-RAWTRANS-EOF             PIC X  VALUE 'N'.                        
007000     88  RAWTRANS-EOF            VALUE 'Y'.                               
007100 77  WS-DUPLICATE-SW             PIC X  VALUE 'N'.                        
007200     88  ROW-IS-DUPLICATE        VALUE 'Y'.                               
007300 77  WS-PRICE-INVALID-SW         PIC X  VALUE 'N'.                        
007400     88  PRICE-IS-INVALID        VALUE 'Y'.                               
007500 77  WS-DATE-INVALID-SW          PIC X  VALUE 'N'.                        
007600     88  DATE-IS-INVALID         VALUE 'Y'.                               
007700*                                                                         
007800*    COUNTERS FOR THE CLEANING SUMMARY.                                   
007900 01  WS-COUNTERS.                                                         
008000     05  WS-INITIAL-ROWS         PIC S9(9) COMP-3 VALUE 0.                
008100     05  WS-FINAL-ROWS           PIC S9(9) COMP-3 VALUE 0.                
008200     05  WS-ROWS-REMOVED         PIC S9(9) COMP-3 VALUE 0.                
008300     05  WS-CANCEL-CNT           PIC S9(9) COMP-3 VALUE 0.                
008400     05  WS-MISSING-CUST-CNT     PIC S9(9) COMP-3 VALUE 0.                
008500     05  WS-MISSING-DESC-CNT     PIC S9(9) COMP-3 VALUE 0.                
008600     05  WS-DUPLICATE-CNT        PIC S9(9) COMP-3 VALUE 0.                
008700     05  WS-PRICE-EXCLUDED-CNT   PIC S9(9) COMP-3 VALUE 0.                
008800     05  WS-HIGH-QTY-CNT         PIC S9(9) COMP-3 VALUE 0.                
008900     05  WS-INVALID-DATE-CNT     PIC S9(9) COMP-3 VALUE 0.                
009000     05  WS-PASS-RATE            PIC S9(3)V99 COMP-3 VALUE 0.             
009100     05  WS-ABS-QTY              PIC S9(7) COMP-3 VALUE 0.                
009200*                                                                         
009300*    EXACT-DUPLICATE CHECK - BUSINESS FIELDS ONLY, NO FILLER,             
009400*    SAME IDIOM AS DATAPROF.                                              
009500 01  WS-DUP-CHECK-REC.                                                    
009600     05  DCK-INVOICE-NO          PIC X(10).                               
009700     05  DCK-STOCK-CODE          PIC X(12).                               
009800     05  DCK-DESCRIPTION         PIC X(40).                               
009900     05  DCK-QUANTITY            PIC S9(7).                               
010000     05  DCK-INVOICE-DATE        PIC X(16).                               
010100     05  DCK-UNIT-PRICE          PIC S9(7)V99.                            
010200     05  DCK-CUSTOMER-ID         PIC 9(7).                                
010300     05  DCK-COUNTRY             PIC X(20).                               
010400*        SHOP STANDARD DEBUG VIEW - SEE ANY CORRUPTED KEY IMAGE.          
010500 01  WS-DUP-CHECK-IMAGE REDEFINES WS-DUP-CHECK-REC PIC X(121).            
010600*        SPLIT VIEW, KEY HALF VS. DESCRIPTIVE HALF, FOR THE               
010700*        SAME DEBUG DUMP.                                                 
010800 01  WS-DUP-CHECK-SPLIT REDEFINES WS-DUP-CHECK-REC.                       
010900     05  WS-DCK-KEY-HALF         PIC X(22).                               
011000     05  WS-DCK-DESC-HALF        PIC X(99).                               
011100*                                                                         
011200 77  WS-SEEN-COUNT               PIC S9(8) COMP VALUE 0.                  
011300 77  WS-SEEN-SUB                 PIC S9(8) COMP VALUE 0.                  
011400 01  WS-SEEN-TABLE.                                                       
011500     05  WS-SEEN-ENTRY           PIC X(121) OCCURS 20000 TIMES.           
011600*                                                                         
011700*    CASE-FOLDING ALPHABET, REDEFINED BOTH WAYS FOR INSPECT.              
011800 77  WS-ALPHA-UPPER      PIC X(26)                                        
011900                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                     
012000 77  WS-ALPHA-LOWER      PIC X(26)                                        
012100                  VALUE 'abcdefghijklmnopqrstuvwxyz'.                     
012200 77  WS-COUNTRY-SUB              PIC S9(4) COMP VALUE 0.                  
012300 77  WS-PREV-WAS-SPACE           PIC X     VALUE 'Y'.                     
012400*                                                                         
012500*    DATE-DECOMPOSITION WORK AREA.                                        
012600 01  WS-DATE-PARTS.                                                       
012700     05  WS-PARM-YEAR            PIC 9(4).                                
012800     05  WS-PARM-MONTH           PIC 9(2).                                
012900     05  WS-PARM-DAY             PIC 9(2).                                
013000 01  WS-PARM-DATE-NUM REDEFINES WS-DATE-PARTS PIC 9(8).                   
013100 77  WS-DOW-RESULT               PIC 9(1) VALUE 0.                        
013200 77  WS-MONTH-LESS-ONE           PIC S9(2) COMP VALUE 0.                  
013300 77  WS-QUARTER-DIV              PIC S9(2) COMP VALUE 0.                  
013400*                                                                         
013500 PROCEDURE DIVISION.                                                      
013600*                                                                         
013700 000-MAIN.                                                                
013800     PERFORM 100-INITIALIZE-WORK-AREAS                                    
013900     PERFORM 200-OPEN-FILES                                               
014000     PERFORM 300-PROCESS-RAW-TRANS THRU 300-EXIT                          
014100         UNTIL RAWTRANS-EOF                                               
014200     PERFORM 500-REPORT-CLEANING-STATS                                    
014300     PERFORM 600-CLOSE-FILES                                              
014400     GOBACK.                                                              
014500*                                                                         
014600 100-INITIALIZE-WORK-AREAS.                                               
014700     DISPLAY 'DATCLEAN - CLEANING STEP STARTED'.                          
014800*                                                                         
014900 200-OPEN-FILES.                                                          
015000     OPEN INPUT RAW-TRANS-FILE                                            
015100     IF NOT RAWTRANS-OK                                                   
015200         DISPLAY 'DATCLEAN - ERROR OPENING RAW-TRANS-FILE, '              
015300                 'STATUS = ' WS-RAWTRANS-STATUS                           
015400         MOVE 16 TO RETURN-CODE                                           
015500         MOVE 'Y' TO WS-RAWTRANS-EOF                                      
015600     END-IF                                                               
015700     OPEN OUTPUT CLEANED-TRANS-FILE.                                      
015800*                                                                         
015900 300-PROCESS-RAW-TRANS.                                                   
016000     READ RAW-TRANS-FILE                                                  
016100         AT END                                                           
016200             MOVE 'Y' TO WS-RAWTRANS-EOF                                  
016300             GO TO 300-EXIT                                               
016400     END-READ                                                             
016500     ADD 1 TO WS-INITIAL-ROWS                                             
016600     MOVE RT-INVOICE-NO    TO CT-INVOICE-NO                               
016700     MOVE RT-STOCK-CODE    TO CT-STOCK-CODE                               
016800     MOVE RT-DESCRIPTION   TO CT-DESCRIPTION                              
016900     MOVE RT-QUANTITY      TO CT-QUANTITY                                 
017000     MOVE RT-INVOICE-DATE  TO CT-INVOICE-DATE                             
017100     MOVE RT-UNIT-PRICE    TO CT-UNIT-PRICE                               
017200     MOVE RT-CUSTOMER-ID   TO CT-CUSTOMER-ID                              
017300     MOVE RT-COUNTRY       TO CT-COUNTRY                                  
017400     PERFORM 310-SET-CANCEL-FLAG                                          
017500     PERFORM 320-DEFAULT-CUSTOMER-ID                                      
017600     PERFORM 330-DEFAULT-DESCRIPTION                                      
017700     PERFORM 340-CHECK-DUPLICATE                                          
017800     PERFORM 350-CHECK-PRICE-VALID                                        
017900     PERFORM 360-COMPUTE-LINE-TOTAL                                       
018000     PERFORM 370-SET-HIGH-QTY-FLAG                                        
018100     PERFORM 380-DECOMPOSE-DATE                                           
018200     PERFORM 390-STANDARDIZE-COUNTRY                                      
018300     IF ROW-IS-DUPLICATE                                                  
018400         ADD 1 TO WS-ROWS-REMOVED                                         
018500     ELSE                                                                 
018600         IF PRICE-IS-INVALID                                              
018700             ADD 1 TO WS-ROWS-REMOVED                                     
018800         ELSE                                                             
018900             PERFORM 400-WRITE-CLEANED-RECORD                             
019000         END-IF                                                           
019100     END-IF.                                                              
019200 300-EXIT.                                                                
019300     EXIT.                                                                
019400*                                                                         
019500 310-SET-CANCEL-FLAG.                                                     
019600     IF RT-INVOICE-NO (1:1) = 'C'                                         
019700         MOVE 'Y' TO CT-IS-CANCELLED                                      
019800         ADD 1 TO WS-CANCEL-CNT                                           
019900     ELSE                                                                 
020000         MOVE 'N' TO CT-IS-CANCELLED                                      
020100     END-IF.                                                              
020200*                                                                         
020300 320-DEFAULT-CUSTOMER-ID.                                                 
020400     IF RT-CUSTOMER-ID = SPACES OR RT-CUSTOMER-ID = ZEROS                 
020500         MOVE 0 TO CT-CUSTOMER-ID                                         
020600         ADD 1 TO WS-MISSING-CUST-CNT                                     
020700     END-IF.                                                              
020800*                                                                         
020900 330-DEFAULT-DESCRIPTION.                                                 
021000     IF RT-DESCRIPTION = SPACES                                           
021100         MOVE 'Unknown Product' TO CT-DESCRIPTION                         
021200         ADD 1 TO WS-MISSING-DESC-CNT                                     
021300     END-IF.                                                              
021400*                                                                         
021500 340-CHECK-DUPLICATE.                                                     
021600     MOVE RT-INVOICE-NO    TO DCK-INVOICE-NO                              
021700     MOVE RT-STOCK-CODE    TO DCK-STOCK-CODE                              
021800     MOVE RT-DESCRIPTION   TO DCK-DESCRIPTION                             
021900     MOVE RT-QUANTITY      TO DCK-QUANTITY                                
022000     MOVE RT-INVOICE-DATE  TO DCK-INVOICE-DATE                            
022100     MOVE RT-UNIT-PRICE    TO DCK-UNIT-PRICE                              
022200     MOVE RT-CUSTOMER-ID   TO DCK-CUSTOMER-ID                             
022300     MOVE RT-COUNTRY       TO DCK-COUNTRY                                 
022400     MOVE 'N' TO WS-DUPLICATE-SW                                          
022500     MOVE 1 TO WS-SEEN-SUB                                                
022600     PERFORM 341-SCAN-SEEN-TABLE THRU 341-EXIT                            
022700         UNTIL WS-SEEN-SUB > WS-SEEN-COUNT                                
022800            OR ROW-IS-DUPLICATE                                           
022900     IF ROW-IS-DUPLICATE                                                  
023000         ADD 1 TO WS-DUPLICATE-CNT                                        
023100     ELSE                                                                 
023200         IF WS-SEEN-COUNT < 20000                                         
023300             ADD 1 TO WS-SEEN-COUNT                                       
023400             MOVE WS-DUP-CHECK-REC                                        
023500                 TO WS-SEEN-ENTRY (WS-SEEN-COUNT)                         
023600         END-IF                                                           
023700     END-IF.                                                              
023800*                                                                         
023900 341-SCAN-SEEN-TABLE.                                                     
024000     IF WS-SEEN-ENTRY (WS-SEEN-SUB) = WS-DUP-CHECK-REC                    
024100         MOVE 'Y' TO WS-DUPLICATE-SW                                      
024200     END-IF                                                               
024300     ADD 1 TO WS-SEEN-SUB.                                                
024400 341-EXIT.                                                                
024500     EXIT.                                                                
024600*                                                                         
024700*    SKIPPED WHEN THE ROW IS ALREADY A DUPLICATE SO A SINGLE              
024800*    REMOVED ROW ISN'T DOUBLE-COUNTED UNDER TWO RULES (DQ-0118).          
024900 350-CHECK-PRICE-VALID.                                                   
025000     MOVE 'N' TO WS-PRICE-INVALID-SW                                      
025100     IF NOT ROW-IS-DUPLICATE                                              
025200         IF RT-UNIT-PRICE NOT > 0                                         
025300             MOVE 'Y' TO WS-PRICE-INVALID-SW                              
025400             ADD 1 TO WS-PRICE-EXCLUDED-CNT                               
025500         END-IF                                                           
025600     END-IF.                                                              
025700*                                                                         
025800 360-COMPUTE-LINE-TOTAL.                                                  
025900     COMPUTE CT-LINE-TOTAL = RT-QUANTITY * RT-UNIT-PRICE.                 
026000*                                                                         
026100 370-SET-HIGH-QTY-FLAG.                                                   
026200     IF RT-QUANTITY < 0                                                   
026300         COMPUTE WS-ABS-QTY = 0 - RT-QUANTITY                             
026400     ELSE                                                                 
026500         MOVE RT-QUANTITY TO WS-ABS-QTY                                   
026600     END-IF                                                               
026700     IF WS-ABS-QTY > 10000                                                
026800         MOVE 'Y' TO CT-HIGH-QTY-FLAG                                     
026900         ADD 1 TO WS-HIGH-QTY-CNT                                         
027000     ELSE                                                                 
027100         MOVE 'N' TO CT-HIGH-QTY-FLAG                                     
027200     END-IF.                                                              
027300*                                                                         
027400 380-DECOMPOSE-DATE.                                                      
027500     MOVE 'N' TO WS-DATE-INVALID-SW                                       
027600     IF RT-DATE-TEXT = SPACES                                             
027700         MOVE 'Y' TO WS-DATE-INVALID-SW                                   
027800     ELSE                                                                 
027900         IF RT-DATE-TEXT (5:1) NOT = '-' OR                               
028000            RT-DATE-TEXT (8:1) NOT = '-'                                  
028100             MOVE 'Y' TO WS-DATE-INVALID-SW                               
028200         END-IF                                                           
028300     END-IF                                                               
028400     IF DATE-IS-INVALID                                                   
028500         ADD 1 TO WS-INVALID-DATE-CNT                                     
028600         MOVE 0 TO CT-INVOICE-YEAR                                        
028700         MOVE 0 TO CT-INVOICE-MONTH                                       
028800         MOVE 0 TO CT-INVOICE-DAY                                         
028900         MOVE 0 TO CT-INVOICE-DOW                                         
029000         MOVE 0 TO CT-INVOICE-QUARTER                                     
029100     ELSE                                                                 
029200         MOVE RT-DATE-TEXT (1:4) TO CT-INVOICE-YEAR                       
029300         MOVE RT-DATE-TEXT (6:2) TO CT-INVOICE-MONTH                      
029400         MOVE RT-DATE-TEXT (9:2) TO CT-INVOICE-DAY                        
029500         MOVE CT-INVOICE-YEAR  TO WS-PARM-YEAR                            
029600         MOVE CT-INVOICE-MONTH TO WS-PARM-MONTH                           
029700         MOVE CT-INVOICE-DAY   TO WS-PARM-DAY                             
029800         CALL 'DAYOFWK' USING WS-PARM-DATE-NUM, WS-DOW-RESULT             
029900         MOVE WS-DOW-RESULT TO CT-INVOICE-DOW                             
030000         COMPUTE WS-MONTH-LESS-ONE = CT-INVOICE-MONTH - 1                 
030100         COMPUTE WS-QUARTER-DIV = WS-MONTH-LESS-ONE / 3                   
030200         COMPUTE CT-INVOICE-QUARTER = WS-QUARTER-DIV + 1                  
030300     END-IF.                                                              
030400*                                                                         
030500 390-STANDARDIZE-COUNTRY.                                                 
030600     INSPECT CT-COUNTRY                                                   
030700         CONVERTING WS-ALPHA-UPPER TO WS-ALPHA-LOWER                      
030800     MOVE 'Y' TO WS-PREV-WAS-SPACE                                        
030900     MOVE 1 TO WS-COUNTRY-SUB                                             
031000     PERFORM 391-TITLECASE-ONE-CHAR THRU 391-EXIT                         
031100         UNTIL WS-COUNTRY-SUB > 20.                                       
031200*                                                                         
031300 391-TITLECASE-ONE-CHAR.                                                  
031400     IF CT-COUNTRY (WS-COUNTRY-SUB:1) = SPACE                             
031500         MOVE 'Y' TO WS-PREV-WAS-SPACE                                    
031600     ELSE                                                                 
031700         IF WS-PREV-WAS-SPACE = 'Y'                                       
031800             INSPECT CT-COUNTRY (WS-COUNTRY-SUB:1)                        
031900                 CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER              
032000         END-IF                                                           
032100         MOVE 'N' TO WS-PREV-WAS-SPACE                                    
032200     END-IF                                                               
032300     ADD 1 TO WS-COUNTRY-SUB.                                             
032400 391-EXIT.                                                                
032500     EXIT.                                                                
032600*                                                                         
032700 400-WRITE-CLEANED-RECORD.                                                
032800     WRITE CLEANED-TRANSACTION-REC                                        
032900     ADD 1 TO WS-FINAL-ROWS.                                              
033000*                                                                         
033100 500-REPORT-CLEANING-STATS.                                               
033200     IF WS-INITIAL-ROWS > 0                                               
033300         COMPUTE WS-PASS-RATE ROUNDED =                                   
033400             (WS-FINAL-ROWS / WS-INITIAL-ROWS) * 100                      
033500     ELSE                                                                 
033600         MOVE 0 TO WS-PASS-RATE                                           
033700     END-IF                                                               
033800     DISPLAY 'DATCLEAN - CLEANING SUMMARY'                                
033900     DISPLAY '  INITIAL ROWS        = ' WS-INITIAL-ROWS                   
034000     DISPLAY '  FINAL ROWS          = ' WS-FINAL-ROWS                     
034100     DISPLAY '  ROWS REMOVED        = ' WS-ROWS-REMOVED                   
034200     DISPLAY '  PASS RATE (PCT)     = ' WS-PASS-RATE                      
034300     DISPLAY '  CANCELLATIONS       = ' WS-CANCEL-CNT                     
034400     DISPLAY '  MISSING CUSTOMR IDS = ' WS-MISSING-CUST-CNT               
034500     DISPLAY '  MISSING DESCRIPTNS  = ' WS-MISSING-DESC-CNT               
034600     DISPLAY '  DUPLICATES REMOVED  = ' WS-DUPLICATE-CNT                  
034700     DISPLAY '  PRICE EXCLUSIONS    = ' WS-PRICE-EXCLUDED-CNT             
034800     DISPLAY '  HIGH-QUANTITY FLAGS = ' WS-HIGH-QTY-CNT                   
034900     DISPLAY '  UNPARSEABLE DATES   = ' WS-INVALID-DATE-CNT.              
035000*                                                                         
035100 600-CLOSE-FILES.                                                         
035200     CLOSE RAW-TRANS-FILE                                                 
035300     CLOSE CLEANED-TRANS-FILE.                                            
