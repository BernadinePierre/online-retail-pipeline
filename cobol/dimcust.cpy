000100******************************************************************        
000200*                                                                *        
000300*   MEMBER NAME = DIMCUST                                        *        
000400*                                                                *        
000500*   DESCRIPTIVE NAME = CUSTOMER DIMENSION RECORD - RETAIL ETL    *        
000600*                                                                *        
000700*   FUNCTION =  ONE DISTINCT CUSTOMER ID SEEN ON THE CLEANED     *        
000800*               TRANSACTION FILE.  WRITTEN BY DATMODEL IN        *        
000900*               CUSTOMER ID SEQUENCE, ASCENDING.                 *        
001000*                                                                *        
001100*   CHANGE ACTIVITY =                                            *        
001200*       91/04/11  RWB  INITIAL LAYOUT FOR STAR SCHEMA (E-1142)   *        
001300*       95/02/28  MWK  ADDED DC-IS-UNKNOWN-CUSTOMER FLAG         *        
001400******************************************************************        
001500 01  DIM-CUSTOMER-REC.                                                    
001600     05  DC-CUSTOMER-KEY         PIC 9(7).                                
001700*        SURROGATE KEY, 1..N IN CUSTOMER ID SORT ORDER.                   
001800     05  DC-CUSTOMER-ID          PIC 9(7).                                
001900*        NATURAL KEY.  ZERO = UNKNOWN CUSTOMER.                           
002000     05  DC-COUNTRY              PIC X(20).                               
002100*        FIRST COUNTRY SEEN, INPUT ORDER.                                 
002200     05  DC-FIRST-PURCHASE-DATE  PIC X(10).                               
002300     05  DC-LAST-PURCHASE-DATE   PIC X(10).                               
002400     05  DC-IS-UNKNOWN-CUSTOMER  PIC X(1).                                
002500         88  DC-UNKNOWN-CUST     VALUE 'Y'.                               
002600         88  DC-KNOWN-CUST       VALUE 'N'.                               
002700     05  FILLER                  PIC X(05).                               
