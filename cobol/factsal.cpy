000100******************************************************************        
000200*                                                                *        
000300*   MEMBER NAME = FACTSAL                                        *        
000400*                                                                *        
000500*   DESCRIPTIVE NAME = SALES FACT RECORD - RETAIL ETL            *        
000600*                                                                *        
000700*   FUNCTION =  ONE CLEANED TRANSACTION, WITH FOREIGN KEYS TO    *        
000800*               THE DATE, PRODUCT AND CUSTOMER DIMENSIONS        *        
000900*               RESOLVED.  WRITTEN BY DATMODEL IN INPUT ORDER.   *        
001000*                                                                *        
001100*   CHANGE ACTIVITY =                                            *        
001200*       91/04/11  RWB  INITIAL LAYOUT FOR STAR SCHEMA (E-1142)   *        
001300******************************************************************        
001400 01  FACT-SALES-REC.                                                      
001500     05  FS-TRANSACTION-KEY      PIC 9(9).                                
001600*        SEQUENTIAL 1..N IN INPUT ORDER.                                  
001700     05  FS-DATE-KEY             PIC 9(8).                                
001800*        FK TO DIM-DATE, YYYYMMDD OF INVOICE DATE.                        
001900     05  FS-PRODUCT-KEY          PIC 9(7).                                
002000*        FK TO DIM-PRODUCT.  ZERO IF UNMAPPED (SHOULD NOT OCCUR).         
002100     05  FS-CUSTOMER-KEY         PIC 9(7).                                
002200*        FK TO DIM-CUSTOMER.  ZERO IF UNMAPPED.                           
002300     05  FS-QUANTITY             PIC S9(7).                               
002400     05  FS-UNIT-PRICE           PIC S9(7)V99.                            
002500     05  FS-LINE-TOTAL           PIC S9(11)V99.                           
002600     05  FS-IS-CANCELLED         PIC X(1).                                
002700     05  FS-HIGH-QTY-FLAG        PIC X(1).                                
002800     05  FS-INVOICE-NO           PIC X(10).                               
002900*        DEGENERATE DIMENSION.                                            
003000     05  FILLER                  PIC X(08).                               
