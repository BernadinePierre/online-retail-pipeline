000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ETLDRV.                                                      
000300 AUTHOR. R W BRANDT.                                                      
000400 INSTALLATION. SYSTEMS GROUP - BATCH DEVELOPMENT.                         
000500 DATE-WRITTEN. 05/02/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*    RETAIL ETL PIPELINE DRIVER.                                          
000900*    ASSIGNS A JOB ID FOR THE RUN, THEN CALLS DATAPROF, DATCLEAN          
001000*    AND DATMODEL IN SEQUENCE - PROFILE THE RAW EXTRACT, CLEAN            
001100*    IT, BUILD THE STAR SCHEMA.  EACH STEP'S RETURN-CODE IS               
001200*    CHECKED BEFORE THE NEXT STEP IS CALLED; A FAILING STEP               
001300*    ABORTS THE REMAINDER OF THE RUN.  WRITES A ONE-SCREEN RUN            
001400*    SUMMARY TO THE JOB LOG.  THIS IS THE ONLY PROGRAM IN THE             
001500*    SUITE SUBMITTED DIRECTLY BY THE SCHEDULER (PROJECT E-1142).          
001600*                                                                         
001700*    CHANGE ACTIVITY -                                                    
001800*    91/05/02  RWB  INITIAL VERSION                                       
001900*    91/05/02  RWB  ABORT-ON-FAILURE ADDED AFTER THE MAY 1ST              
002000*                   RUN LEFT A HALF-BUILT STAR SCHEMA ON DISK             
002100*    98/11/20  DPS  Y2K - WS-JOB-ID-YEAR CONFIRMED 4-DIGIT, NO            
002200*                   WINDOWING LOGIC REQUIRED (REQ Y2K-0077)               
002300*    99/03/11  RWB  WS-JOB-ID NOW PASSED TO DATAPROF (LK-JOB-ID)          
002400*                   SO PROFILE-HISTORY TIES BACK TO THE RUN               
002500*                   THAT WROTE IT (REQ DQ-0114)                           
002600*    03/07/01  DPS  RETURN-CODE WAS NOT RESET TO ZERO BEFORE              
002700*                   300-RUN-CLEANER-STEP AND 400-RUN-MODELLER-            
002800*                   STEP - A LEFTOVER NONZERO VALUE FROM THE              
002900*                   PRIOR CALL COULD FALSELY ABORT THE NEXT               
003000*                   STEP (REQ DQ-0123)                                    
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-370.                                                
003500 OBJECT-COMPUTER. IBM-370.                                                
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800                                                                          
003900 DATA DIVISION.                                                           
004000 WORKING-STORAGE SECTION.                                                 
004100 01  WS-SYSTEM-DATE-TIME.                                                 
004200     05  WS-SYS-DATE.                                                     
004300         10  WS-SYS-YEAR         PIC 9(4).                                
004400         10  WS-SYS-MONTH        PIC 9(2).                                
004500         10  WS-SYS-DAY          PIC 9(2).                                
004600     05  WS-SYS-TIME.                                                     
004700         10  WS-SYS-HOUR         PIC 9(2).                                
004800         10  WS-SYS-MINUTE       PIC 9(2).                                
004900         10  WS-SYS-SECOND       PIC 9(2).                                
005000         10  WS-SYS-HNDSEC       PIC 9(2).                                
005100*                                                                         
005200*    JOB ID = ETL + RUN DATE, SAME MOVE-THE-PARTS-IN APPROACH             
005300*    DATAPROF USES FOR ITS OWN RUN TIMESTAMP.                             
005400 01  WS-JOB-ID-FIELDS.                                                    
005500     05  WS-JOB-ID-PREFIX        PIC X(3) VALUE 'ETL'.                    
005600     05  WS-JOB-ID-YEAR          PIC 9(4).                                
005700     05  WS-JOB-ID-MONTH         PIC 9(2).                                
005800     05  WS-JOB-ID-DAY           PIC 9(2).                                
005900     05  FILLER                  PIC X(1) VALUE SPACE.                    
006000 01  WS-JOB-ID REDEFINES WS-JOB-ID-FIELDS PIC X(12).                      
006100*                                                                         
006200 01  WS-RUN-TIMESTAMP-FIELDS.                                             
006300     05  WS-RUN-YEAR             PIC 9(4).                                
006400     05  FILLER                  PIC X(1) VALUE '-'.                      
006500     05  WS-RUN-MONTH            PIC 9(2).                                
006600     05  FILLER                  PIC X(1) VALUE '-'.                      
006700     05  WS-RUN-DAY              PIC 9(2).                                
006800     05  FILLER                  PIC X(1) VALUE ' '.                      
006900     05  WS-RUN-HOUR             PIC 9(2).                                
007000     05  FILLER                  PIC X(1) VALUE ':'.                      
007100     05  WS-RUN-MINUTE           PIC 9(2).                                
007200     05  FILLER                  PIC X(1) VALUE ':'.                      
007300     05  WS-RUN-SECOND           PIC 9(2).                                
007400 01  WS-RUN-TIMESTAMP-TEXT REDEFINES WS-RUN-TIMESTAMP-FIELDS              
007500                             PIC X(19).                                   
007600*                                                                         
007700*    RETURN-CODE CAPTURES, SUBSCRIPTS AND THE ABORT SWITCH ARE            
007800*    KEPT AS SEPARATE 77-LEVEL SCRATCH ITEMS, SHOP HABIT.                 
007900 77  WS-DATAPROF-RC              PIC S9(4) COMP VALUE 0.                  
008000 77  WS-DATCLEAN-RC              PIC S9(4) COMP VALUE 0.                  
008100 77  WS-DATMODEL-RC              PIC S9(4) COMP VALUE 0.                  
008200 77  WS-STEP-SUB                 PIC S9(4) COMP VALUE 0.                  
008300 77  WS-OUTCOME-SUB              PIC S9(4) COMP VALUE 0.                  
008400 77  WS-STEPS-COMPLETED          PIC S9(4) COMP-3 VALUE 0.                
008500 77  WS-ABORT-SW                 PIC X VALUE 'N'.                         
008600     88  JOB-ABORTED             VALUE 'Y'.                               
008700     88  JOB-NOT-ABORTED         VALUE 'N'.                               
008800*                                                                         
008900*    STEP-NAME TABLE, SAME FILLER-VALUES-REDEFINES-AS-A-TABLE             
009000*    TRICK DATAPROF USES FOR ITS COLUMN-NAME TABLE.                       
009100 01  WS-STEP-NAME-VALUES.                                                 
009200     05  FILLER                  PIC X(10) VALUE 'PROFILER'.              
009300     05  FILLER                  PIC X(10) VALUE 'CLEANER'.               
009400     05  FILLER                  PIC X(10) VALUE 'MODELLER'.              
009500 01  WS-STEP-NAME-TABLE REDEFINES WS-STEP-NAME-VALUES.                    
009600     05  WS-STEP-NAME-ENTRY      PIC X(10) OCCURS 3 TIMES.                
009700*                                                                         
009800 01  WS-STEP-OUTCOME-VALUES.                                              
009900     05  FILLER                  PIC X(10) VALUE 'SUCCESS'.               
010000     05  FILLER                  PIC X(10) VALUE 'FAILED'.                
010100 01  WS-STEP-OUTCOME-TABLE REDEFINES WS-STEP-OUTCOME-VALUES.              
010200     05  WS-STEP-OUTCOME-ENTRY   PIC X(10) OCCURS 2 TIMES.                
010300*                                                                         
010400 PROCEDURE DIVISION.                                                      
010500*                                                                         
010600 000-MAIN.                                                                
010700     PERFORM 100-INITIALIZE-WORK-AREAS                                    
010800     PERFORM 200-RUN-PROFILER-STEP                                        
010900     IF JOB-NOT-ABORTED                                                   
011000         PERFORM 300-RUN-CLEANER-STEP                                     
011100     END-IF                                                               
011200     IF JOB-NOT-ABORTED                                                   
011300         PERFORM 400-RUN-MODELLER-STEP                                    
011400     END-IF                                                               
011500     PERFORM 950-WRITE-RUN-SUMMARY                                        
011600     IF JOB-ABORTED                                                       
011700         MOVE 16 TO RETURN-CODE                                           
011800     END-IF                                                               
011900     STOP RUN.                                                            
012000*                                                                         
012100 100-INITIALIZE-WORK-AREAS.                                               
012200     ACCEPT WS-SYS-DATE FROM DATE                                         
012300     ACCEPT WS-SYS-TIME FROM TIME                                         
012400     MOVE WS-SYS-YEAR TO WS-JOB-ID-YEAR                                   
012500     MOVE WS-SYS-MONTH TO WS-JOB-ID-MONTH                                 
012600     MOVE WS-SYS-DAY TO WS-JOB-ID-DAY                                     
012700     MOVE WS-SYS-YEAR TO WS-RUN-YEAR                                      
012800     MOVE WS-SYS-MONTH TO WS-RUN-MONTH                                    
012900     MOVE WS-SYS-DAY TO WS-RUN-DAY                                        
013000     MOVE WS-SYS-HOUR TO WS-RUN-HOUR                                      
013100     MOVE WS-SYS-MINUTE TO WS-RUN-MINUTE                                  
013200     MOVE WS-SYS-SECOND TO WS-RUN-SECOND                                  
013300     MOVE 'N' TO WS-ABORT-SW                                              
013400     DISPLAY 'ETLDRV - ETL RUN ' WS-JOB-ID ' STARTING'.                   
013500*                                                                         
013600 200-RUN-PROFILER-STEP.                                                   
013700     MOVE 0 TO RETURN-CODE                                                
013800     CALL 'DATAPROF' USING WS-JOB-ID                                      
013900     MOVE RETURN-CODE TO WS-DATAPROF-RC                                   
014000     IF WS-DATAPROF-RC NOT = 0                                            
014100         MOVE 1 TO WS-STEP-SUB                                            
014200         PERFORM 900-ABORT-RUN                                            
014300     ELSE                                                                 
014400         ADD 1 TO WS-STEPS-COMPLETED                                      
014500     END-IF.                                                              
014600*                                                                         
014700 300-RUN-CLEANER-STEP.                                                    
014800     MOVE 0 TO RETURN-CODE                                                
014900     CALL 'DATCLEAN'                                                      
015000     MOVE RETURN-CODE TO WS-DATCLEAN-RC                                   
015100     IF WS-DATCLEAN-RC NOT = 0                                            
015200         MOVE 2 TO WS-STEP-SUB                                            
015300         PERFORM 900-ABORT-RUN                                            
015400     ELSE                                                                 
015500         ADD 1 TO WS-STEPS-COMPLETED                                      
015600     END-IF.                                                              
015700*                                                                         
015800 400-RUN-MODELLER-STEP.                                                   
015900     MOVE 0 TO RETURN-CODE                                                
016000     CALL 'DATMODEL'                                                      
016100     MOVE RETURN-CODE TO WS-DATMODEL-RC                                   
016200     IF WS-DATMODEL-RC NOT = 0                                            
016300         MOVE 3 TO WS-STEP-SUB                                            
016400         PERFORM 900-ABORT-RUN                                            
016500     ELSE                                                                 
016600         ADD 1 TO WS-STEPS-COMPLETED                                      
016700     END-IF.                                                              
016800*                                                                         
016900 900-ABORT-RUN.                                                           
017000     SET JOB-ABORTED TO TRUE                                              
017100     DISPLAY 'ETLDRV - ' WS-STEP-NAME-ENTRY (WS-STEP-SUB)                 
017200             ' STEP FAILED, ABORTING RUN'.                                
017300*                                                                         
017400 950-WRITE-RUN-SUMMARY.                                                   
017500     IF JOB-ABORTED                                                       
017600         MOVE 2 TO WS-OUTCOME-SUB                                         
017700     ELSE                                                                 
017800         MOVE 1 TO WS-OUTCOME-SUB                                         
017900     END-IF                                                               
018000     DISPLAY 'ETLDRV - ETL RUN SUMMARY'                                   
018100     DISPLAY '  JOB ID              = ' WS-JOB-ID                         
018200     DISPLAY '  RUN TIMESTAMP       = ' WS-RUN-TIMESTAMP-TEXT             
018300     DISPLAY '  STEPS COMPLETED     = ' WS-STEPS-COMPLETED                
018400             ' OF 3'                                                      
018500     DISPLAY '  RUN STATUS          = '                                   
018600             WS-STEP-OUTCOME-ENTRY (WS-OUTCOME-SUB).                      
