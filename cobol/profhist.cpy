000100******************************************************************        
000200*                                                                *        
000300*   MEMBER NAME = PROFHIST                                       *        
000400*                                                                *        
000500*   DESCRIPTIVE NAME = PROFILING HISTORY RECORD - RETAIL ETL     *        
000600*                                                                *        
000700*   FUNCTION =  ONE LINE PER DATAPROF RUN, APPENDED TO THE       *        
000800*               CUMULATIVE PROFILING HISTORY FILE.  LETS OPS     *        
000900*               TRACK DATA QUALITY DRIFT ACROSS RUNS.            *        
001000*                                                                *        
001100*   CHANGE ACTIVITY =                                            *        
001200*       91/02/20  RWB  INITIAL LAYOUT FOR ETL PROJECT E-1142     *        
001300*       96/09/30  MWK  ADDED PH-EXTREME-QUANTITIES-COUNT         *        
001400******************************************************************        
001500 01  PROFILE-HISTORY-REC.                                                 
001600     05  PH-JOB-ID               PIC X(12).                               
001700     05  PH-RUN-TIMESTAMP        PIC X(19).                               
001800*        YYYY-MM-DD HH:MM:SS.                                             
001900     05  PH-TOTAL-ROWS           PIC 9(9).                                
002000     05  PH-TOTAL-COLUMNS        PIC 9(3).                                
002100     05  PH-COMPLETENESS-SCORE   PIC 9(3)V99.                             
002200     05  PH-DUPLICATE-ROWS       PIC 9(9).                                
002300     05  PH-NEGATIVE-QUANTITIES  PIC 9(9).                                
002400     05  PH-INVALID-PRICES       PIC 9(9).                                
002500     05  PH-ZERO-PRICES          PIC 9(9).                                
002600     05  PH-MISSING-CUSTOMER-IDS PIC 9(9).                                
002700     05  PH-MISSING-DESCRIPTIONS PIC 9(9).                                
002800     05  PH-MISSING-CUST-PCT    PIC 9(3)V99.                              
002900     05  PH-MISSING-DESC-PCT    PIC 9(3)V99.                              
003000     05  PH-CANCELLATION-COUNT   PIC 9(9).                                
003100     05  PH-EXTREME-QTY-COUNT    PIC 9(9).                                
003200     05  FILLER                  PIC X(06).                               
