000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. DATMODEL.                                                    
000300 AUTHOR. R W BRANDT.                                                      
000400 INSTALLATION. SYSTEMS GROUP - BATCH DEVELOPMENT.                         
000500 DATE-WRITTEN. 04/11/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*    RETAIL STAR SCHEMA BUILD.                                            
000900*    READS THE CLEANED TRANSACTION FILE TWICE.  PASS 1 BUILDS             
001000*    THE IN-STORAGE PRODUCT AND CUSTOMER TABLES AND TRACKS THE            
001100*    EARLIEST/LATEST INVOICE DATE SEEN.  THE TABLES ARE THEN              
001200*    SORTED INTO SURROGATE-KEY ORDER, DIM-DATE IS WALKED DAY BY           
001300*    DAY OVER THE OBSERVED RANGE, AND DIM-PRODUCT/DIM-CUSTOMER            
001400*    ARE WRITTEN FROM THE SORTED TABLES.  PASS 2 RE-READS THE             
001500*    CLEANED FILE AND WRITES ONE FACT-SALES ROW PER TRANSACTION           
001600*    WITH ALL THREE DIMENSION KEYS RESOLVED.  CALLED BY ETLDRV            
001700*    AS STEP 3 OF THE ETL JOB (PROJECT E-1142).                           
001800*                                                                         
001900*    CHANGE ACTIVITY -                                                    
002000*    91/04/11  RWB  INITIAL VERSION                                       
002100*    91/09/23  RWB  TABLE SIZE RAISED TO 10000 ENTRIES, REPORTED          
002200*                   OVERFLOW ON THE OCTOBER CAMPAIGN EXTRACT              
002300*    95/02/28  MWK  DC-IS-UNKNOWN-CUSTOMER FLAG ADDED TO SUMMARY          
002400*    98/11/20  DPS  Y2K - WS-CURR-YEAR CONFIRMED 4-DIGIT, NO              
002500*                   WINDOWING LOGIC REQUIRED (REQ Y2K-0077)               
002600*    99/03/11  RWB  FILE STATUS/SWITCH/COUNTER/SUBSCRIPT SCRATCH          
002700*                   FIELDS SPLIT OUT TO 77-LEVEL ITEMS PER SHOP           
002800*                   HABIT (REQ DQ-0114)                                   
002900*    03/06/10  MWK  WS-DOW-PLUS-ONE SUBSCRIPT INTO                        
003000*                   WS-DAY-NAME-ENTRY WAS OFF BY ONE WHEN                 
003100*                   DAYOFWK RETURNED SUNDAY (6) - DIM-DATE WAS            
003200*                   WRAPPING TO A BLANK TABLE ENTRY (REQ DQ-0119)         
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-370.                                                
003700 OBJECT-COMPUTER. IBM-370.                                                
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT CLEANED-TRANS-FILE ASSIGN TO CLEANTRN                         
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WS-CLEANTRN-STATUS.                               
004600     SELECT DIM-DATE-FILE ASSIGN TO DIMDATE                               
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WS-DIMDATE-STATUS.                                
004900     SELECT DIM-PRODUCT-FILE ASSIGN TO DIMPROD                            
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WS-DIMPROD-STATUS.                                
005200     SELECT DIM-CUSTOMER-FILE ASSIGN TO DIMCUST                           
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WS-DIMCUST-STATUS.                                
005500     SELECT FACT-SALES-FILE ASSIGN TO FACTSALE                            
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS WS-FACTSALE-STATUS.                               
005800                                                                          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  CLEANED-TRANS-FILE                                                   
006200     RECORDING MODE IS F                                                  
006300     LABEL RECORDS ARE STANDARD.                                          
006400     COPY CLNTRAN.                                                        
006500 FD  DIM-DATE-FILE                                                        
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD.                                          
006800     COPY DIMDATE.                                                        
006900 FD  DIM-PRODUCT-FILE                                                     
007000     RECORDING MODE IS F                                                  
007100     LABEL RECORDS ARE STANDARD.                                          
007200     COPY DIMPROD.                                                        
007300 FD  DIM-CUSTOMER-FILE                                                    
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORDS ARE STANDARD.                                          
007600     COPY DIMCUST.                                                        
007700 FD  FACT-SALES-FILE                                                      
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD.                                          
008000     COPY FACTSAL.                                                        
008100                                                                          
008200 WORKING-STORAGE SECTION.                                                 
008300*                                                                         
008400*    FILE STATUS AND SWITCH SCRATCH FIELDS - SHOP HABIT IS                
008500*    SEPARATE 77-LEVEL ITEMS FOR THESE, NOT A GROUP.                      
008600 77  WS-CLEANTRN-STATUS          PIC XX VALUE SPACES.                     
008700     88  CLEANTRN-OK             VALUE '00'.                              
008800 77  WS-DIMDATE-STATUS           PIC XX VALUE SPACES.                     
008900     88  DIMDATE-OK              VALUE '00'.                              
009000 77  WS-DIMPROD-STATUS           PIC XX VALUE SPACES.                     
009100     88  DIMPROD-OK              VALUE '00'.                              
009200 77  WS-DIMCUST-STATUS           PIC XX VALUE SPACES.                     
009300     88  DIMCUST-OK              VALUE '00'.                              
009400 77  WS-FACTSALE-STATUS          PIC XX VALUE SPACES.                     
009500     88  FACTSALE-OK             VALUE '00'.                              
009600 77  WS-CLEANTRN-EOF             PIC X  VALUE 'N'.                        
009700     88  CLEANTRN-EOF            VALUE 'Y'.                               
009800 77  WS-PRODUCT-FOUND-SW         PIC X  VALUE 'N'.                        
009900     88  PRODUCT-FOUND           VALUE 'Y'.                               
010000     88  PRODUCT-NOT-FOUND       VALUE 'N'.                               
010100 77  WS-CUSTOMER-FOUND-SW        PIC X  VALUE 'N'.                        
010200     88  CUSTOMER-FOUND          VALUE 'Y'.                               
010300     88  CUSTOMER-NOT-FOUND      VALUE 'N'.                               
010400 77  WS-LEAP-YEAR-SW             PIC X  VALUE 'N'.                        
010500     88  LEAP-YEAR               VALUE 'Y'.                               
010600     88  NOT-LEAP-YEAR           VALUE 'N'.                               
010700*                                                                         
010800*    RUN COUNTERS AND TABLE SUBSCRIPTS, ALSO SEPARATE 77S.                
010900 77  WS-TOTAL-TRANS-ROWS         PIC S9(9) COMP-3 VALUE 0.                
011000 77  WS-DIM-DATE-ROWS            PIC S9(9) COMP-3 VALUE 0.                
011100 77  WS-UNIQUE-PRODUCT-COUNT     PIC S9(7) COMP-3 VALUE 0.                
011200 77  WS-UNIQUE-CUSTMR-COUNT      PIC S9(7) COMP-3 VALUE 0.                
011300 77  WS-UNKNOWN-CUSTMR-COUNT     PIC S9(9) COMP-3 VALUE 0.                
011400 77  WS-UNMAPPED-FK-COUNT        PIC S9(9) COMP-3 VALUE 0.                
011500 77  WS-TRANSACTION-KEY-SEQ      PIC S9(9) COMP-3 VALUE 0.                
011600 77  WS-PRODUCT-SUB              PIC S9(7) COMP VALUE 0.                  
011700 77  WS-PRODUCT-FOUND-SUB        PIC S9(7) COMP VALUE 0.                  
011800 77  WS-PRODUCT-INSERT-AT        PIC S9(7) COMP VALUE 0.                  
011900 77  WS-CUSTOMER-SUB             PIC S9(7) COMP VALUE 0.                  
012000 77  WS-CUSTOMER-FOUND-SUB       PIC S9(7) COMP VALUE 0.                  
012100 77  WS-CUSTOMER-INSERT-AT       PIC S9(7) COMP VALUE 0.                  
012200 77  WS-SORT-FROM                PIC S9(7) COMP VALUE 0.                  
012300 77  WS-SORT-TO                  PIC S9(7) COMP VALUE 0.                  
012400*                                                                         
012500*    CALENDAR-WALK WORK FIELDS, SAME TREATMENT.                           
012600 77  WS-CURR-YEAR                PIC 9(4) COMP VALUE 0.                   
012700 77  WS-CURR-MONTH               PIC 9(2) COMP VALUE 0.                   
012800 77  WS-CURR-DAY                 PIC 9(2) COMP VALUE 0.                   
012900 77  WS-CURR-DATE-KEY            PIC 9(8) COMP VALUE 0.                   
013000 77  WS-MAX-DATE-KEY             PIC 9(8) COMP VALUE 0.                   
013100 77  WS-EFFECTIVE-MONTH-LEN      PIC 9(2) COMP VALUE 0.                   
013200 77  WS-MONTH-LESS-ONE           PIC 9(2) COMP VALUE 0.                   
013300 77  WS-QUARTER-DIV              PIC 9(1) COMP VALUE 0.                   
013400 77  WS-DOW-RESULT               PIC 9(1) VALUE 0.                        
013500 77  WS-DOW-PLUS-ONE             PIC 9(1) COMP VALUE 0.                   
013600 77  WS-DIV4                     PIC 9(4) COMP VALUE 0.                   
013700 77  WS-REM4                     PIC 9(4) COMP VALUE 0.                   
013800 77  WS-DIV100                   PIC 9(4) COMP VALUE 0.                   
013900 77  WS-REM100                   PIC 9(4) COMP VALUE 0.                   
014000 77  WS-DIV400                   PIC 9(4) COMP VALUE 0.                   
014100 77  WS-REM400                   PIC 9(4) COMP VALUE 0.                   
014200*                                                                         
014300 01  WS-MIN-DATE-TEXT            PIC X(10) VALUE '9999-12-31'.            
014400 01  WS-MIN-DATE-PARTS REDEFINES WS-MIN-DATE-TEXT.                        
014500     05  WS-MIN-YEAR             PIC 9(4).                                
014600     05  FILLER                  PIC X(1).                                
014700     05  WS-MIN-MONTH            PIC 9(2).                                
014800     05  FILLER                  PIC X(1).                                
014900     05  WS-MIN-DAY              PIC 9(2).                                
015000 01  WS-MAX-DATE-TEXT            PIC X(10) VALUE '0000-01-01'.            
015100 01  WS-MAX-DATE-PARTS REDEFINES WS-MAX-DATE-TEXT.                        
015200     05  WS-MAX-YEAR             PIC 9(4).                                
015300     05  FILLER                  PIC X(1).                                
015400     05  WS-MAX-MONTH            PIC 9(2).                                
015500     05  FILLER                  PIC X(1).                                
015600     05  WS-MAX-DAY              PIC 9(2).                                
015700*                                                                         
015800 01  WS-PARM-DATE-NUM            PIC 9(8) VALUE 0.                        
015900 01  WS-PARM-DATE-PARTS REDEFINES WS-PARM-DATE-NUM.                       
016000     05  WS-PARM-YEAR            PIC 9(4).                                
016100     05  WS-PARM-MONTH           PIC 9(2).                                
016200     05  WS-PARM-DAY             PIC 9(2).                                
016300*                                                                         
016400*    SAKAMOTO-STYLE CALENDAR TABLES, SAME FILLER/REDEFINES SHAPE          
016500*    DATMODEL BORROWS FROM DAYOFWK'S MONTH-OFFSET TABLE.                  
016600 01  WS-MONTH-LENGTH-VALUES.                                              
016700     05  FILLER                  PIC 9(2) VALUE 31.                       
016800     05  FILLER                  PIC 9(2) VALUE 28.                       
016900     05  FILLER                  PIC 9(2) VALUE 31.                       
017000     05  FILLER                  PIC 9(2) VALUE 30.                       
017100     05  FILLER                  PIC 9(2) VALUE 31.                       
017200     05  FILLER                  PIC 9(2) VALUE 30.                       
017300     05  FILLER                  PIC 9(2) VALUE 31.                       
017400     05  FILLER                  PIC 9(2) VALUE 31.                       
017500     05  FILLER                  PIC 9(2) VALUE 30.                       
017600     05  FILLER                  PIC 9(2) VALUE 31.                       
017700     05  FILLER                  PIC 9(2) VALUE 30.                       
017800     05  FILLER                  PIC 9(2) VALUE 31.                       
017900 01  WS-MONTH-LENGTH-TABLE REDEFINES WS-MONTH-LENGTH-VALUES.              
018000     05  WS-MONTH-LENGTH         PIC 9(2) OCCURS 12 TIMES.                
018100*                                                                         
018200 01  WS-MONTH-NAME-VALUES.                                                
018300     05  FILLER                  PIC X(9) VALUE 'JANUARY'.                
018400     05  FILLER                  PIC X(9) VALUE 'FEBRUARY'.               
018500     05  FILLER                  PIC X(9) VALUE 'MARCH'.                  
018600     05  FILLER                  PIC X(9) VALUE 'APRIL'.                  
018700     05  FILLER                  PIC X(9) VALUE 'MAY'.                    
018800     05  FILLER                  PIC X(9) VALUE 'JUNE'.                   
018900     05  FILLER                  PIC X(9) VALUE 'JULY'.                   
019000     05  FILLER                  PIC X(9) VALUE 'AUGUST'.                 
019100     05  FILLER                  PIC X(9) VALUE 'SEPTEMBER'.              
019200     05  FILLER                  PIC X(9) VALUE 'OCTOBER'.                
019300     05  FILLER                  PIC X(9) VALUE 'NOVEMBER'.               
019400     05  FILLER                  PIC X(9) VALUE 'DECEMBER'.               
019500 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAME-VALUES.                  
019600     05  WS-MONTH-NAME-ENTRY     PIC X(9) OCCURS 12 TIMES.                
019700*                                                                         
019800 01  WS-DAY-NAME-VALUES.                                                  
019900     05  FILLER                  PIC X(9) VALUE 'MONDAY'.                 
020000     05  FILLER                  PIC X(9) VALUE 'TUESDAY'.                
020100     05  FILLER                  PIC X(9) VALUE 'WEDNESDAY'.              
020200     05  FILLER                  PIC X(9) VALUE 'THURSDAY'.               
020300     05  FILLER                  PIC X(9) VALUE 'FRIDAY'.                 
020400     05  FILLER                  PIC X(9) VALUE 'SATURDAY'.               
020500     05  FILLER                  PIC X(9) VALUE 'SUNDAY'.                 
020600 01  WS-DAY-NAME-TABLE REDEFINES WS-DAY-NAME-VALUES.                      
020700     05  WS-DAY-NAME-ENTRY       PIC X(9) OCCURS 7 TIMES.                 
020800*                                                                         
020900*    IN-STORAGE PRODUCT AND CUSTOMER TABLES, BUILT ON PASS 1,             
021000*    SORTED INTO SURROGATE-KEY ORDER BEFORE DIM-PRODUCT AND               
021100*    DIM-CUSTOMER ARE WRITTEN.  10000 ENTRIES EACH PER THE                
021200*    91/09/23 TABLE-SIZE CHANGE.                                          
021300 01  WS-PRODUCT-TABLE.                                                    
021400     05  WS-PRODUCT-ENTRY OCCURS 10000 TIMES.                             
021500         10  WS-PE-STOCK-CODE    PIC X(12).                               
021600         10  WS-PE-DESCRIPTION   PIC X(40).                               
021700         10  WS-PE-FIRST-SEEN    PIC X(10).                               
021800         10  WS-PE-LAST-SEEN     PIC X(10).                               
021900 01  WS-PRODUCT-HOLD.                                                     
022000     05  WS-PH-STOCK-CODE        PIC X(12).                               
022100     05  WS-PH-DESCRIPTION       PIC X(40).                               
022200     05  WS-PH-FIRST-SEEN        PIC X(10).                               
022300     05  WS-PH-LAST-SEEN         PIC X(10).                               
022400*                                                                         
022500 01  WS-CUSTOMER-TABLE.                                                   
022600     05  WS-CUSTOMER-ENTRY OCCURS 10000 TIMES.                            
022700         10  WS-CE-CUSTOMER-ID   PIC 9(7).                                
022800         10  WS-CE-COUNTRY       PIC X(20).                               
022900         10  WS-CE-FIRST-SEEN    PIC X(10).                               
023000         10  WS-CE-LAST-SEEN     PIC X(10).                               
023100 01  WS-CUSTOMER-HOLD.                                                    
023200     05  WS-CH-CUSTOMER-ID       PIC 9(7).                                
023300     05  WS-CH-COUNTRY           PIC X(20).                               
023400     05  WS-CH-FIRST-SEEN        PIC X(10).                               
023500     05  WS-CH-LAST-SEEN         PIC X(10).                               
023600*                                                                         
023700 PROCEDURE DIVISION.                                                      
023800*                                                                         
023900 000-MAIN.                                                                
024000     PERFORM 100-INITIALIZE-WORK-AREAS                                    
024100     PERFORM 200-OPEN-FIRST-PASS-FILE                                     
024200     PERFORM 300-SCAN-CLEANED-TRANS THRU 300-EXIT                         
024300         UNTIL CLEANTRN-EOF                                               
024400     PERFORM 400-CLOSE-FIRST-PASS-FILE                                    
024500     PERFORM 500-SORT-PRODUCT-TABLE                                       
024600     PERFORM 600-SORT-CUSTOMER-TABLE                                      
024700     PERFORM 700-OPEN-OUTPUT-FILES                                        
024800     PERFORM 750-WRITE-DIM-DATE THRU 750-EXIT                             
024900     PERFORM 800-WRITE-DIM-PRODUCT THRU 800-EXIT                          
025000     PERFORM 850-WRITE-DIM-CUSTOMER THRU 850-EXIT                         
025100     PERFORM 900-OPEN-SECOND-PASS-FILE                                    
025200     PERFORM 1000-BUILD-FACT-SALES THRU 1000-EXIT                         
025300         UNTIL CLEANTRN-EOF                                               
025400     PERFORM 1100-CLOSE-ALL-FILES                                         
025500     PERFORM 1200-REPORT-MODEL-STATS                                      
025600     GOBACK.                                                              
025700*                                                                         
025800 100-INITIALIZE-WORK-AREAS.                                               
025900     DISPLAY 'DATMODEL - STAR SCHEMA BUILD STARTING'.                     
026000*                                                                         
026100 200-OPEN-FIRST-PASS-FILE.                                                
026200     OPEN INPUT CLEANED-TRANS-FILE                                        
026300     IF NOT CLEANTRN-OK                                                   
026400         DISPLAY 'DATMODEL - ERROR OPENING CLEANED-TRANS-FILE, '          
026500                 'STATUS = ' WS-CLEANTRN-STATUS                           
026600         MOVE 16 TO RETURN-CODE                                           
026700         MOVE 'Y' TO WS-CLEANTRN-EOF                                      
026800     END-IF.                                                              
026900*                                                                         
027000 300-SCAN-CLEANED-TRANS.                                                  
027100     READ CLEANED-TRANS-FILE                                              
027200         AT END                                                           
027300             MOVE 'Y' TO WS-CLEANTRN-EOF                                  
027400             GO TO 300-EXIT                                               
027500     END-READ                                                             
027600     ADD 1 TO WS-TOTAL-TRANS-ROWS                                         
027700     PERFORM 310-UPDATE-DATE-RANGE                                        
027800     PERFORM 320-FIND-OR-ADD-PRODUCT                                      
027900     PERFORM 330-FIND-OR-ADD-CUSTOMER.                                    
028000 300-EXIT.                                                                
028100     EXIT.                                                                
028200*                                                                         
028300 310-UPDATE-DATE-RANGE.                                                   
028400     IF CT-INVOICE-YEAR NOT = ZERO                                        
028500         IF CT-DATE-TEXT < WS-MIN-DATE-TEXT                               
028600             MOVE CT-DATE-TEXT TO WS-MIN-DATE-TEXT                        
028700         END-IF                                                           
028800         IF CT-DATE-TEXT > WS-MAX-DATE-TEXT                               
028900             MOVE CT-DATE-TEXT TO WS-MAX-DATE-TEXT                        
029000         END-IF                                                           
029100     END-IF.                                                              
029200*                                                                         
029300 320-FIND-OR-ADD-PRODUCT.                                                 
029400     SET PRODUCT-NOT-FOUND TO TRUE                                        
029500     MOVE 1 TO WS-PRODUCT-SUB                                             
029600     PERFORM 321-SEARCH-PRODUCT-TABLE THRU 321-EXIT                       
029700         UNTIL WS-PRODUCT-SUB > WS-UNIQUE-PRODUCT-COUNT                   
029800            OR PRODUCT-FOUND                                              
029900     IF PRODUCT-FOUND                                                     
030000         IF CT-DATE-TEXT < WS-PE-FIRST-SEEN (WS-PRODUCT-FOUND-SUB)        
030100             MOVE CT-DATE-TEXT                                            
030200                 TO WS-PE-FIRST-SEEN (WS-PRODUCT-FOUND-SUB)               
030300         END-IF                                                           
030400         IF CT-DATE-TEXT > WS-PE-LAST-SEEN (WS-PRODUCT-FOUND-SUB)         
030500             MOVE CT-DATE-TEXT                                            
030600                 TO WS-PE-LAST-SEEN (WS-PRODUCT-FOUND-SUB)                
030700         END-IF                                                           
030800     ELSE                                                                 
030900         ADD 1 TO WS-UNIQUE-PRODUCT-COUNT                                 
031000         MOVE CT-STOCK-CODE                                               
031100             TO WS-PE-STOCK-CODE (WS-UNIQUE-PRODUCT-COUNT)                
031200         MOVE CT-DESCRIPTION                                              
031300             TO WS-PE-DESCRIPTION (WS-UNIQUE-PRODUCT-COUNT)               
031400         MOVE CT-DATE-TEXT                                                
031500             TO WS-PE-FIRST-SEEN (WS-UNIQUE-PRODUCT-COUNT)                
031600         MOVE CT-DATE-TEXT                                                
031700             TO WS-PE-LAST-SEEN (WS-UNIQUE-PRODUCT-COUNT)                 
031800     END-IF.                                                              
031900*                                                                         
032000 321-SEARCH-PRODUCT-TABLE.                                                
032100     IF WS-PE-STOCK-CODE (WS-PRODUCT-SUB) = CT-STOCK-CODE                 
032200         SET PRODUCT-FOUND TO TRUE                                        
032300         MOVE WS-PRODUCT-SUB TO WS-PRODUCT-FOUND-SUB                      
032400     ELSE                                                                 
032500         ADD 1 TO WS-PRODUCT-SUB                                          
032600     END-IF.                                                              
032700 321-EXIT.                                                                
032800     EXIT.                                                                
032900*                                                                         
033000 330-FIND-OR-ADD-CUSTOMER.                                                
033100     SET CUSTOMER-NOT-FOUND TO TRUE                                       
033200     MOVE 1 TO WS-CUSTOMER-SUB                                            
033300     PERFORM 331-SEARCH-CUSTOMER-TABLE THRU 331-EXIT                      
033400         UNTIL WS-CUSTOMER-SUB > WS-UNIQUE-CUSTMR-COUNT                   
033500            OR CUSTOMER-FOUND                                             
033600     IF CUSTOMER-FOUND                                                    
033700         IF CT-DATE-TEXT                                                  
033800                 < WS-CE-FIRST-SEEN (WS-CUSTOMER-FOUND-SUB)               
033900             MOVE CT-DATE-TEXT                                            
034000                 TO WS-CE-FIRST-SEEN (WS-CUSTOMER-FOUND-SUB)              
034100         END-IF                                                           
034200         IF CT-DATE-TEXT                                                  
034300                 > WS-CE-LAST-SEEN (WS-CUSTOMER-FOUND-SUB)                
034400             MOVE CT-DATE-TEXT                                            
034500                 TO WS-CE-LAST-SEEN (WS-CUSTOMER-FOUND-SUB)               
034600         END-IF                                                           
034700     ELSE                                                                 
034800         ADD 1 TO WS-UNIQUE-CUSTMR-COUNT                                  
034900         MOVE CT-CUSTOMER-ID                                              
035000             TO WS-CE-CUSTOMER-ID (WS-UNIQUE-CUSTMR-COUNT)                
035100         MOVE CT-COUNTRY                                                  
035200             TO WS-CE-COUNTRY (WS-UNIQUE-CUSTMR-COUNT)                    
035300         MOVE CT-DATE-TEXT                                                
035400             TO WS-CE-FIRST-SEEN (WS-UNIQUE-CUSTMR-COUNT)                 
035500         MOVE CT-DATE-TEXT                                                
035600             TO WS-CE-LAST-SEEN (WS-UNIQUE-CUSTMR-COUNT)                  
035700     END-IF.                                                              
035800*                                                                         
035900 331-SEARCH-CUSTOMER-TABLE.                                               
036000     IF WS-CE-CUSTOMER-ID (WS-CUSTOMER-SUB) = CT-CUSTOMER-ID              
036100         SET CUSTOMER-FOUND TO TRUE                                       
036200         MOVE WS-CUSTOMER-SUB TO WS-CUSTOMER-FOUND-SUB                    
036300     ELSE                                                                 
036400         ADD 1 TO WS-CUSTOMER-SUB                                         
036500     END-IF.                                                              
036600 331-EXIT.                                                                
036700     EXIT.                                                                
036800*                                                                         
036900 400-CLOSE-FIRST-PASS-FILE.                                               
037000     CLOSE CLEANED-TRANS-FILE.                                            
037100*                                                                         
037200*    ADSORT1'S INSERTION-SORT SHAPE, RESTATED FOR A MULTI-FIELD           
037300*    TABLE ENTRY INSTEAD OF A BARE NUMBER ARRAY.                          
037400 500-SORT-PRODUCT-TABLE.                                                  
037500     MOVE 2 TO WS-SORT-FROM                                               
037600     PERFORM 510-INSERT-ONE-PRODUCT THRU 510-EXIT                         
037700         UNTIL WS-SORT-FROM > WS-UNIQUE-PRODUCT-COUNT.                    
037800*                                                                         
037900 510-INSERT-ONE-PRODUCT.                                                  
038000     MOVE WS-PRODUCT-ENTRY (WS-SORT-FROM) TO WS-PRODUCT-HOLD              
038100     COMPUTE WS-SORT-TO = WS-SORT-FROM - 1                                
038200     PERFORM 520-SHIFT-PRODUCT-ENTRY THRU 520-EXIT                        
038300         UNTIL WS-SORT-TO < 1                                             
038400            OR WS-PE-STOCK-CODE (WS-SORT-TO) <= WS-PH-STOCK-CODE          
038500     COMPUTE WS-PRODUCT-INSERT-AT = WS-SORT-TO + 1                        
038600     MOVE WS-PRODUCT-HOLD                                                 
038700         TO WS-PRODUCT-ENTRY (WS-PRODUCT-INSERT-AT)                       
038800     ADD 1 TO WS-SORT-FROM.                                               
038900 510-EXIT.                                                                
039000     EXIT.                                                                
039100*                                                                         
039200 520-SHIFT-PRODUCT-ENTRY.                                                 
039300     MOVE WS-PRODUCT-ENTRY (WS-SORT-TO)                                   
039400         TO WS-PRODUCT-ENTRY (WS-SORT-TO + 1)                             
039500     COMPUTE WS-SORT-TO = WS-SORT-TO - 1.                                 
039600 520-EXIT.                                                                
039700     EXIT.                                                                
039800*                                                                         
039900 600-SORT-CUSTOMER-TABLE.                                                 
040000     MOVE 2 TO WS-SORT-FROM                                               
040100     PERFORM 610-INSERT-ONE-CUSTOMER THRU 610-EXIT                        
040200         UNTIL WS-SORT-FROM > WS-UNIQUE-CUSTMR-COUNT.                     
040300*                                                                         
040400 610-INSERT-ONE-CUSTOMER.                                                 
040500     MOVE WS-CUSTOMER-ENTRY (WS-SORT-FROM) TO WS-CUSTOMER-HOLD            
040600     COMPUTE WS-SORT-TO = WS-SORT-FROM - 1                                
040700     PERFORM 620-SHIFT-CUSTOMER-ENTRY THRU 620-EXIT                       
040800         UNTIL WS-SORT-TO < 1                                             
040900            OR WS-CE-CUSTOMER-ID (WS-SORT-TO)                             
041000                   <= WS-CH-CUSTOMER-ID                                   
041100     COMPUTE WS-CUSTOMER-INSERT-AT = WS-SORT-TO + 1                       
041200     MOVE WS-CUSTOMER-HOLD                                                
041300         TO WS-CUSTOMER-ENTRY (WS-CUSTOMER-INSERT-AT)                     
041400     ADD 1 TO WS-SORT-FROM.                                               
041500 610-EXIT.                                                                
041600     EXIT.                                                                
041700*                                                                         
041800 620-SHIFT-CUSTOMER-ENTRY.                                                
041900     MOVE WS-CUSTOMER-ENTRY (WS-SORT-TO)                                  
042000         TO WS-CUSTOMER-ENTRY (WS-SORT-TO + 1)                            
042100     COMPUTE WS-SORT-TO = WS-SORT-TO - 1.                                 
042200 620-EXIT.                                                                
042300     EXIT.                                                                
042400*                                                                         
042500 700-OPEN-OUTPUT-FILES.                                                   
042600     OPEN OUTPUT DIM-DATE-FILE                                            
042700     IF NOT DIMDATE-OK                                                    
042800         DISPLAY 'DATMODEL - ERROR OPENING DIM-DATE-FILE, '               
042900                 'STATUS = ' WS-DIMDATE-STATUS                            
043000         MOVE 16 TO RETURN-CODE                                           
043100         GOBACK                                                           
043200     END-IF                                                               
043300     OPEN OUTPUT DIM-PRODUCT-FILE                                         
043400     IF NOT DIMPROD-OK                                                    
043500         DISPLAY 'DATMODEL - ERROR OPENING DIM-PRODUCT-FILE, '            
043600                 'STATUS = ' WS-DIMPROD-STATUS                            
043700         MOVE 16 TO RETURN-CODE                                           
043800         GOBACK                                                           
043900     END-IF                                                               
044000     OPEN OUTPUT DIM-CUSTOMER-FILE                                        
044100     IF NOT DIMCUST-OK                                                    
044200         DISPLAY 'DATMODEL - ERROR OPENING DIM-CUSTOMER-FILE, '           
044300                 'STATUS = ' WS-DIMCUST-STATUS                            
044400         MOVE 16 TO RETURN-CODE                                           
044500         GOBACK                                                           
044600     END-IF                                                               
044700     OPEN OUTPUT FACT-SALES-FILE                                          
044800     IF NOT FACTSALE-OK                                                   
044900         DISPLAY 'DATMODEL - ERROR OPENING FACT-SALES-FILE, '             
045000                 'STATUS = ' WS-FACTSALE-STATUS                           
045100         MOVE 16 TO RETURN-CODE                                           
045200         GOBACK                                                           
045300     END-IF.                                                              
045400*                                                                         
045500 750-WRITE-DIM-DATE.                                                      
045600     MOVE WS-MIN-YEAR TO WS-CURR-YEAR                                     
045700     MOVE WS-MIN-MONTH TO WS-CURR-MONTH                                   
045800     MOVE WS-MIN-DAY TO WS-CURR-DAY                                       
045900     COMPUTE WS-MAX-DATE-KEY =                                            
046000         (WS-MAX-YEAR * 10000) + (WS-MAX-MONTH * 100) + WS-MAX-DAY        
046100     COMPUTE WS-CURR-DATE-KEY =                                           
046200         (WS-CURR-YEAR * 10000) + (WS-CURR-MONTH * 100)                   
046300             + WS-CURR-DAY                                                
046400     PERFORM 755-WRITE-ONE-DATE-ROW THRU 755-EXIT                         
046500         UNTIL WS-CURR-DATE-KEY > WS-MAX-DATE-KEY.                        
046600 750-EXIT.                                                                
046700     EXIT.                                                                
046800*                                                                         
046900 755-WRITE-ONE-DATE-ROW.                                                  
047000     MOVE WS-CURR-DATE-KEY TO DD-DATE-KEY                                 
047100     MOVE WS-CURR-YEAR TO DD-FD-YEAR                                      
047200     MOVE WS-CURR-MONTH TO DD-FD-MONTH                                    
047300     MOVE WS-CURR-DAY TO DD-FD-DAY                                        
047400     MOVE '-' TO DD-FULL-DATE (5:1)                                       
047500     MOVE '-' TO DD-FULL-DATE (8:1)                                       
047600     MOVE WS-CURR-YEAR TO DD-YEAR                                         
047700     MOVE WS-CURR-MONTH TO DD-MONTH                                       
047800     MOVE WS-CURR-DAY TO DD-DAY                                           
047900     COMPUTE WS-MONTH-LESS-ONE = WS-CURR-MONTH - 1                        
048000     COMPUTE WS-QUARTER-DIV = WS-MONTH-LESS-ONE / 3                       
048100     COMPUTE DD-QUARTER = WS-QUARTER-DIV + 1                              
048200     MOVE WS-MONTH-NAME-ENTRY (WS-CURR-MONTH) TO DD-MONTH-NAME            
048300     MOVE WS-CURR-YEAR TO WS-PARM-YEAR                                    
048400     MOVE WS-CURR-MONTH TO WS-PARM-MONTH                                  
048500     MOVE WS-CURR-DAY TO WS-PARM-DAY                                      
048600     CALL 'DAYOFWK' USING WS-PARM-DATE-NUM, WS-DOW-RESULT                 
048700     MOVE WS-DOW-RESULT TO DD-DAY-OF-WEEK                                 
048800     COMPUTE WS-DOW-PLUS-ONE = WS-DOW-RESULT + 1                          
048900     MOVE WS-DAY-NAME-ENTRY (WS-DOW-PLUS-ONE) TO DD-DAY-NAME              
049000     IF WS-DOW-RESULT = 5 OR WS-DOW-RESULT = 6                            
049100         SET DD-WEEKEND TO TRUE                                           
049200     ELSE                                                                 
049300         SET DD-WEEKDAY TO TRUE                                           
049400     END-IF                                                               
049500     WRITE DIM-DATE-REC                                                   
049600     ADD 1 TO WS-DIM-DATE-ROWS                                            
049700     PERFORM 760-CHECK-LEAP-YEAR                                          
049800     PERFORM 770-ADVANCE-CALENDAR-DAY                                     
049900     COMPUTE WS-CURR-DATE-KEY =                                           
050000         (WS-CURR-YEAR * 10000) + (WS-CURR-MONTH * 100)                   
050100             + WS-CURR-DAY.                                               
050200 755-EXIT.                                                                
050300     EXIT.                                                                
050400*                                                                         
050500*    MANUAL MODULO TEST - NO INTRINSIC FUNCTIONS ON THIS SHOP.            
050600 760-CHECK-LEAP-YEAR.                                                     
050700     COMPUTE WS-DIV4 = WS-CURR-YEAR / 4                                   
050800     COMPUTE WS-REM4 = WS-CURR-YEAR - (WS-DIV4 * 4)                       
050900     COMPUTE WS-DIV100 = WS-CURR-YEAR / 100                               
051000     COMPUTE WS-REM100 = WS-CURR-YEAR - (WS-DIV100 * 100)                 
051100     COMPUTE WS-DIV400 = WS-CURR-YEAR / 400                               
051200     COMPUTE WS-REM400 = WS-CURR-YEAR - (WS-DIV400 * 400)                 
051300     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)              
051400         SET LEAP-YEAR TO TRUE                                            
051500     ELSE                                                                 
051600         SET NOT-LEAP-YEAR TO TRUE                                        
051700     END-IF.                                                              
051800*                                                                         
051900 770-ADVANCE-CALENDAR-DAY.                                                
052000     IF WS-CURR-MONTH = 2 AND LEAP-YEAR                                   
052100         MOVE 29 TO WS-EFFECTIVE-MONTH-LEN                                
052200     ELSE                                                                 
052300         MOVE WS-MONTH-LENGTH (WS-CURR-MONTH)                             
052400             TO WS-EFFECTIVE-MONTH-LEN                                    
052500     END-IF                                                               
052600     ADD 1 TO WS-CURR-DAY                                                 
052700     IF WS-CURR-DAY > WS-EFFECTIVE-MONTH-LEN                              
052800         MOVE 1 TO WS-CURR-DAY                                            
052900         ADD 1 TO WS-CURR-MONTH                                           
053000         IF WS-CURR-MONTH > 12                                            
053100             MOVE 1 TO WS-CURR-MONTH                                      
053200             ADD 1 TO WS-CURR-YEAR                                        
053300         END-IF                                                           
053400     END-IF.                                                              
053500*                                                                         
053600 800-WRITE-DIM-PRODUCT.                                                   
053700     MOVE 1 TO WS-PRODUCT-SUB                                             
053800     PERFORM 810-WRITE-ONE-PRODUCT THRU 810-EXIT                          
053900         UNTIL WS-PRODUCT-SUB > WS-UNIQUE-PRODUCT-COUNT.                  
054000 800-EXIT.                                                                
054100     EXIT.                                                                
054200*                                                                         
054300 810-WRITE-ONE-PRODUCT.                                                   
054400     MOVE WS-PRODUCT-SUB TO DP-PRODUCT-KEY                                
054500     MOVE WS-PE-STOCK-CODE (WS-PRODUCT-SUB) TO DP-STOCK-CODE              
054600     MOVE WS-PE-DESCRIPTION (WS-PRODUCT-SUB) TO DP-DESCRIPTION            
054700     MOVE WS-PE-FIRST-SEEN (WS-PRODUCT-SUB)                               
054800         TO DP-FIRST-SEEN-DATE                                            
054900     MOVE WS-PE-LAST-SEEN (WS-PRODUCT-SUB) TO DP-LAST-SEEN-DATE           
055000     SET DP-ACTIVE TO TRUE                                                
055100     WRITE DIM-PRODUCT-REC                                                
055200     ADD 1 TO WS-PRODUCT-SUB.                                             
055300 810-EXIT.                                                                
055400     EXIT.                                                                
055500*                                                                         
055600 850-WRITE-DIM-CUSTOMER.                                                  
055700     MOVE 1 TO WS-CUSTOMER-SUB                                            
055800     PERFORM 860-WRITE-ONE-CUSTOMER THRU 860-EXIT                         
055900         UNTIL WS-CUSTOMER-SUB > WS-UNIQUE-CUSTMR-COUNT.                  
056000 850-EXIT.                                                                
056100     EXIT.                                                                
056200*                                                                         
056300 860-WRITE-ONE-CUSTOMER.                                                  
056400     MOVE WS-CUSTOMER-SUB TO DC-CUSTOMER-KEY                              
056500     MOVE WS-CE-CUSTOMER-ID (WS-CUSTOMER-SUB) TO DC-CUSTOMER-ID           
056600     MOVE WS-CE-COUNTRY (WS-CUSTOMER-SUB) TO DC-COUNTRY                   
056700     MOVE WS-CE-FIRST-SEEN (WS-CUSTOMER-SUB)                              
056800         TO DC-FIRST-PURCHASE-DATE                                        
056900     MOVE WS-CE-LAST-SEEN (WS-CUSTOMER-SUB)                               
057000         TO DC-LAST-PURCHASE-DATE                                         
057100     IF WS-CE-CUSTOMER-ID (WS-CUSTOMER-SUB) = ZERO                        
057200         SET DC-UNKNOWN-CUST TO TRUE                                      
057300     ELSE                                                                 
057400         SET DC-KNOWN-CUST TO TRUE                                        
057500     END-IF                                                               
057600     WRITE DIM-CUSTOMER-REC                                               
057700     ADD 1 TO WS-CUSTOMER-SUB.                                            
057800 860-EXIT.                                                                
057900     EXIT.                                                                
058000*                                                                         
058100 900-OPEN-SECOND-PASS-FILE.                                               
058200     MOVE 'N' TO WS-CLEANTRN-EOF                                          
058300     OPEN INPUT CLEANED-TRANS-FILE                                        
058400     IF NOT CLEANTRN-OK                                                   
058500         DISPLAY 'DATMODEL - ERROR REOPENING CLEANED-TRANS-FILE,'         
058600                 ' STATUS = ' WS-CLEANTRN-STATUS                          
058700         MOVE 16 TO RETURN-CODE                                           
058800         MOVE 'Y' TO WS-CLEANTRN-EOF                                      
058900     END-IF.                                                              
059000*                                                                         
059100 1000-BUILD-FACT-SALES.                                                   
059200     READ CLEANED-TRANS-FILE                                              
059300         AT END                                                           
059400             MOVE 'Y' TO WS-CLEANTRN-EOF                                  
059500             GO TO 1000-EXIT                                              
059600     END-READ                                                             
059700     ADD 1 TO WS-TRANSACTION-KEY-SEQ                                      
059800     MOVE WS-TRANSACTION-KEY-SEQ TO FS-TRANSACTION-KEY                    
059900     COMPUTE FS-DATE-KEY = (CT-INVOICE-YEAR * 10000)                      
060000         + (CT-INVOICE-MONTH * 100) + CT-INVOICE-DAY                      
060100     PERFORM 1010-LOOKUP-PRODUCT-KEY                                      
060200     PERFORM 1020-LOOKUP-CUSTOMER-KEY                                     
060300     MOVE CT-QUANTITY TO FS-QUANTITY                                      
060400     MOVE CT-UNIT-PRICE TO FS-UNIT-PRICE                                  
060500     MOVE CT-LINE-TOTAL TO FS-LINE-TOTAL                                  
060600     MOVE CT-IS-CANCELLED TO FS-IS-CANCELLED                              
060700     MOVE CT-HIGH-QTY-FLAG TO FS-HIGH-QTY-FLAG                            
060800     MOVE CT-INVOICE-NO TO FS-INVOICE-NO                                  
060900     WRITE FACT-SALES-REC.                                                
061000 1000-EXIT.                                                               
061100     EXIT.                                                                
061200*                                                                         
061300 1010-LOOKUP-PRODUCT-KEY.                                                 
061400     SET PRODUCT-NOT-FOUND TO TRUE                                        
061500     MOVE 1 TO WS-PRODUCT-SUB                                             
061600     PERFORM 1011-SCAN-PRODUCT-KEY THRU 1011-EXIT                         
061700         UNTIL WS-PRODUCT-SUB > WS-UNIQUE-PRODUCT-COUNT                   
061800            OR PRODUCT-FOUND                                              
061900     IF PRODUCT-FOUND                                                     
062000         MOVE WS-PRODUCT-FOUND-SUB TO FS-PRODUCT-KEY                      
062100     ELSE                                                                 
062200         MOVE ZERO TO FS-PRODUCT-KEY                                      
062300         ADD 1 TO WS-UNMAPPED-FK-COUNT                                    
062400     END-IF.                                                              
062500*                                                                         
062600 1011-SCAN-PRODUCT-KEY.                                                   
062700     IF WS-PE-STOCK-CODE (WS-PRODUCT-SUB) = CT-STOCK-CODE                 
062800         SET PRODUCT-FOUND TO TRUE                                        
062900         MOVE WS-PRODUCT-SUB TO WS-PRODUCT-FOUND-SUB                      
063000     ELSE                                                                 
063100         ADD 1 TO WS-PRODUCT-SUB                                          
063200     END-IF.                                                              
063300 1011-EXIT.                                                               
063400     EXIT.                                                                
063500*                                                                         
063600 1020-LOOKUP-CUSTOMER-KEY.                                                
063700     SET CUSTOMER-NOT-FOUND TO TRUE                                       
063800     MOVE 1 TO WS-CUSTOMER-SUB                                            
063900     PERFORM 1021-SCAN-CUSTOMER-KEY THRU 1021-EXIT                        
064000         UNTIL WS-CUSTOMER-SUB > WS-UNIQUE-CUSTMR-COUNT                   
064100            OR CUSTOMER-FOUND                                             
064200     IF CUSTOMER-FOUND                                                    
064300         MOVE WS-CUSTOMER-FOUND-SUB TO FS-CUSTOMER-KEY                    
064400         IF CT-CUSTOMER-ID = ZERO                                         
064500             ADD 1 TO WS-UNKNOWN-CUSTMR-COUNT                             
064600         END-IF                                                           
064700     ELSE                                                                 
064800         MOVE ZERO TO FS-CUSTOMER-KEY                                     
064900         ADD 1 TO WS-UNMAPPED-FK-COUNT                                    
065000     END-IF.                                                              
065100*                                                                         
065200 1021-SCAN-CUSTOMER-KEY.                                                  
065300     IF WS-CE-CUSTOMER-ID (WS-CUSTOMER-SUB) = CT-CUSTOMER-ID              
065400         SET CUSTOMER-FOUND TO TRUE                                       
065500         MOVE WS-CUSTOMER-SUB TO WS-CUSTOMER-FOUND-SUB                    
065600     ELSE                                                                 
065700         ADD 1 TO WS-CUSTOMER-SUB                                         
065800     END-IF.                                                              
065900 1021-EXIT.                                                               
066000     EXIT.                                                                
066100*                                                                         
066200 1100-CLOSE-ALL-FILES.                                                    
066300     CLOSE CLEANED-TRANS-FILE                                             
066400     CLOSE DIM-DATE-FILE                                                  
066500     CLOSE DIM-PRODUCT-FILE                                               
066600     CLOSE DIM-CUSTOMER-FILE                                              
066700     CLOSE FACT-SALES-FILE.                                               
066800*                                                                         
066900 1200-REPORT-MODEL-STATS.                                                 
067000     DISPLAY 'DATMODEL - MODELLING SUMMARY'                               
067100     DISPLAY '  DIM-DATE ROWS       = ' WS-DIM-DATE-ROWS                  
067200     DISPLAY '  DIM-PRODUCT ROWS    = ' WS-UNIQUE-PRODUCT-COUNT           
067300     DISPLAY '  DIM-CUSTOMER ROWS   = ' WS-UNIQUE-CUSTMR-COUNT            
067400     DISPLAY '  FACT-SALES ROWS     = ' WS-TRANSACTION-KEY-SEQ            
067500     DISPLAY '  EARLIEST INVOICE    = ' WS-MIN-DATE-TEXT                  
067600     DISPLAY '  LATEST INVOICE      = ' WS-MAX-DATE-TEXT                  
067700     DISPLAY '  UNIQUE PRODUCTS     = ' WS-UNIQUE-PRODUCT-COUNT           
067800     DISPLAY '  UNIQUE CUSTOMERS    = ' WS-UNIQUE-CUSTMR-COUNT            
067900     DISPLAY '  UNKNOWN-CUST ROWS   = ' WS-UNKNOWN-CUSTMR-COUNT           
068000     DISPLAY '  UNMAPPED FK LOOKUPS = ' WS-UNMAPPED-FK-COUNT.             
