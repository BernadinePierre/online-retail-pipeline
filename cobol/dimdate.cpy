000100******************************************************************        
000200*                                                                *        
000300*   MEMBER NAME = DIMDATE                                        *        
000400*                                                                *        
000500*   DESCRIPTIVE NAME = DATE DIMENSION RECORD - RETAIL ETL        *        
000600*                                                                *        
000700*   FUNCTION =  ONE CALENDAR DAY BETWEEN THE EARLIEST AND LATEST *        
000800*               INVOICE DATE ON THE CLEANED TRANSACTION FILE.    *        
000900*               WRITTEN BY DATMODEL.                             *        
001000*                                                                *        
001100*   CHANGE ACTIVITY =                                            *        
001200*       91/04/11  RWB  INITIAL LAYOUT FOR STAR SCHEMA (E-1142)   *        
001300*       92/01/07  RWB  ADDED DD-DAY-NAME, DD-MONTH-NAME PER      *        
001400*                      REPORTING TEAM REQUEST                   *         
001500******************************************************************        
001600 01  DIM-DATE-REC.                                                        
001700     05  DD-DATE-KEY             PIC 9(8).                                
001800*        YYYYMMDD, ALSO THE FOREIGN KEY ON FACT-SALES.                    
001900     05  DD-FULL-DATE            PIC X(10).                               
002000*        ISO TEXT YYYY-MM-DD.                                             
002100     05  DD-FULL-DATE-R REDEFINES DD-FULL-DATE.                           
002200         10  DD-FD-YEAR          PIC 9(04).                               
002300         10  FILLER              PIC X(01).                               
002400         10  DD-FD-MONTH         PIC 9(02).                               
002500         10  FILLER              PIC X(01).                               
002600         10  DD-FD-DAY           PIC 9(02).                               
002700     05  DD-YEAR                 PIC 9(4).                                
002800     05  DD-QUARTER              PIC 9(1).                                
002900     05  DD-MONTH                PIC 9(2).                                
003000     05  DD-MONTH-NAME           PIC X(9).                                
003100     05  DD-DAY                  PIC 9(2).                                
003200     05  DD-DAY-OF-WEEK          PIC 9(1).                                
003300*        0 = MONDAY ... 6 = SUNDAY, SET BY DAYOFWK.                       
003400     05  DD-DAY-NAME             PIC X(9).                                
003500     05  DD-IS-WEEKEND           PIC X(1).                                
003600         88  DD-WEEKEND          VALUE 'Y'.                               
003700         88  DD-WEEKDAY           VALUE 'N'.                              
003800     05  FILLER                  PIC X(03).                               
