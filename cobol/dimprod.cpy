000100******************************************************************        
000200*                                                                *        
000300*   MEMBER NAME = DIMPROD                                        *        
000400*                                                                *        
000500*   DESCRIPTIVE NAME = PRODUCT DIMENSION RECORD - RETAIL ETL     *        
000600*                                                                *        
000700*   FUNCTION =  ONE DISTINCT STOCK CODE SEEN ON THE CLEANED      *        
000800*               TRANSACTION FILE.  WRITTEN BY DATMODEL IN STOCK  *        
000900*               CODE SEQUENCE, ASCENDING.                        *        
001000*                                                                *        
001100*   CHANGE ACTIVITY =                                            *        
001200*       91/04/11  RWB  INITIAL LAYOUT FOR STAR SCHEMA (E-1142)   *        
001300******************************************************************        
001400 01  DIM-PRODUCT-REC.                                                     
001500     05  DP-PRODUCT-KEY          PIC 9(7).                                
001600*        SURROGATE KEY, 1..N IN STOCK CODE SORT ORDER.                    
001700     05  DP-STOCK-CODE           PIC X(12).                               
001800*        NATURAL KEY.                                                     
001900     05  DP-DESCRIPTION          PIC X(40).                               
002000*        FIRST DESCRIPTION SEEN FOR THE CODE, INPUT ORDER.                
002100     05  DP-FIRST-SEEN-DATE      PIC X(10).                               
002200     05  DP-LAST-SEEN-DATE       PIC X(10).                               
002300     05  DP-IS-ACTIVE            PIC X(1).                                
002400         88  DP-ACTIVE           VALUE 'Y'.                               
002500     05  FILLER                  PIC X(05).                               
