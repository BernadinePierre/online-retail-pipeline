000100******************************************************************        
000200*                                                                *        
000300*   MEMBER NAME = RAWTRAN                                        *        
000400*                                                                *        
000500*   DESCRIPTIVE NAME = RAW TRANSACTION RECORD - RETAIL ETL       *        
000600*                                                                *        
000700*   FUNCTION =  ONE ROW OF THE INCOMING INVOICE-LINE EXTRACT AS  *        
000800*               RECEIVED FROM THE POINT-OF-SALE SYSTEM, FIXED    *        
000900*               COLUMN TEXT LAYOUT, ONE TRANSACTION PER LINE.    *        
001000*               COPIED INTO DATAPROF AND DATCLEAN.               *        
001100*                                                                *        
001200*   CHANGE ACTIVITY =                                            *        
001300*       91/02/14  RWB  INITIAL LAYOUT FOR ETL PROJECT E-1142     *        
001400*       93/06/03  RWB  WIDENED RT-COUNTRY TO X(20) PER MKTG REQ  *        
001500*       98/11/20  DPS  Y2K - RT-INVOICE-DATE CENTURY CONFIRMED   *        
001600*                      4-DIGIT, NO CHANGE REQUIRED (Y2K-0077)    *        
001700******************************************************************        
001800 01  RAW-TRANSACTION-REC.                                                 
001900     05  RT-INVOICE-NO           PIC X(10).                               
002000*        LEADING 'C' MARKS A CANCELLATION.  MAY BE BLANK-PADDED.          
002100     05  RT-STOCK-CODE           PIC X(12).                               
002200     05  RT-DESCRIPTION          PIC X(40).                               
002300*        MAY BE BLANK - TREATED AS MISSING BY DATAPROF.                   
002400     05  RT-QUANTITY             PIC S9(7).                               
002500*        NEGATIVE = RETURN OR CANCELLATION.  ZERO IS A DATA ERROR.        
002600     05  RT-INVOICE-DATE         PIC X(16).                               
002700*        FORMAT YYYY-MM-DD HH:MM.  MAY BE INVALID OR BLANK.               
002800     05  RT-INVOICE-DATE-R REDEFINES RT-INVOICE-DATE.                     
002900         10  RT-DATE-TEXT        PIC X(10).                               
003000         10  FILLER              PIC X(01).                               
003100         10  RT-TIME-TEXT        PIC X(05).                               
003200     05  RT-UNIT-PRICE           PIC S9(7)V99.                            
003300*        PRICE PER UNIT.  ZERO OR NEGATIVE IS INVALID.                    
003400     05  RT-CUSTOMER-ID          PIC 9(7).                                
003500*        ZERO OR UNPUNCHED = UNKNOWN CUSTOMER.                            
003600     05  RT-COUNTRY              PIC X(20).                               
003700     05  FILLER                  PIC X(09).                               
