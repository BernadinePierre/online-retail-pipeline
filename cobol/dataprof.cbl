000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. DATAPROF.                                                    
000300 AUTHOR. R W BRANDT.                                                      
000400 INSTALLATION. SYSTEMS GROUP - BATCH DEVELOPMENT.                         
000500 DATE-WRITTEN. 02/18/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*    RETAIL TRANSACTION DATA PROFILING REPORT.                            
000900*    SCANS THE RAW INVOICE-LINE EXTRACT ONCE, COUNTS MISSING              
001000*    VALUES, DUPLICATE ROWS, AND BUSINESS-RULE VIOLATIONS, THEN           
001100*    WRITES THE PROFILE REPORT AND APPENDS ONE SUMMARY LINE TO            
001200*    THE CUMULATIVE PROFILING HISTORY FILE.  CALLED BY ETLDRV             
001300*    AS STEP 1 OF THE ETL JOB (PROJECT E-1142).                           
001400*                                                                         
001500*    CHANGE ACTIVITY -                                                    
001600*    91/02/18  RWB  INITIAL VERSION                                       
001700*    91/05/30  RWB  ADDED EXTREME-QUANTITY COUNT PER DQ REVIEW            
001800*    93/06/03  RWB  WIDENED RT-COUNTRY FIELD TO MATCH RAWTRAN             
001900*    96/09/30  MWK  ADDED PH-EXTREME-QUANTITIES-COUNT TO HISTORY          
002000*    98/11/20  DPS  Y2K - WS-RUN-TIMESTAMP CONFIRMED 4-DIGIT YEAR,        
002100*                   NO WINDOWING LOGIC REQUIRED (REQ Y2K-0077)            
002200*    99/03/11  RWB  WS-JOB-ID NOW PASSED IN FROM ETLDRV AS                
002300*                   LK-JOB-ID, INSTEAD OF A FIXED LITERAL -               
002400*                   REVIEW FOUND EVERY PROFILE-HISTORY ROW                
002500*                   TAGGED PROFILE0001 REGARDLESS OF THE RUN              
002600*                   THAT WROTE IT (REQ DQ-0114)                           
002700*    03/06/02  MWK  BUSINESS LOGIC CONSTRAINTS SECTION WAS                
002800*                   SHOWING A BARE COUNT FOR MISSING CUSTOMER             
002900*                   IDS - ADDED RPT-BL-PCT-AREA AND TIED IT TO            
003000*                   WS-MISSING-CUST-PCT (REQ DQ-0121)                     
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-370.                                                
003500 OBJECT-COMPUTER. IBM-370.                                                
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800                                                                          
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT RAW-TRANS-FILE ASSIGN TO RAWTRANS                             
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS WS-RAWTRANS-STATUS.                               
004400     SELECT PROFILE-REPORT-FILE ASSIGN TO PROFRPT                         
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS WS-PROFRPT-STATUS.                                
004700     SELECT PROFILE-HISTORY-FILE ASSIGN TO PROFHIST                       
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS WS-PROFHIST-STATUS.                               
005000                                                                          
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300                                                                          
005400 FD  RAW-TRANS-FILE                                                       
005500     RECORDING MODE IS F                                                  
005600     LABEL RECORDS ARE STANDARD.                                          
005700 COPY RAWTRAN.                                                            
005800                                                                          
005900 FD  PROFILE-REPORT-FILE                                                  
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE OMITTED.                                           
006200 01  PR-LINE                     PIC X(132).                              
006300                                                                          
006400 FD  PROFILE-HISTORY-FILE                                                 
006500     RECORDING MODE IS F                                                  
006600     LABEL RECORDS ARE STANDARD.                                          
006700 COPY PROFHIST.                                                           
006800                                                                          
006900 WORKING-STORAGE SECTION.                                                 
007000*                                                                         
007100*    FILE STATUS AND SWITCH SCRATCH FIELDS - SHOP HABIT IS                
007200*    SEPARATE 77-LEVEL ITEMS FOR THESE, NOT A GROUP.                      
007300 77  WS-RAWTRANS-STATUS          PIC XX VALUE SPACES.                     
007400     88  RAWTRANS-OK             VALUE '00'.                              
007500 77  WS-PROFRPT-STATUS           PIC XX VALUE SPACES.                     
007600 77  WS-PROFHIST-STATUS          PIC XX VALUE SPACES.                     
007700 77  WS-RAWTRANS-EOF             PIC X  VALUE 'N'.                        
007800     88  RAWTRANS-EOF            VALUE 'Y'.                               
007900 77  WS-DATE-INVALID-SW          PIC X  VALUE 'N'.                        
008000     88  DATE-IS-INVALID         VALUE 'Y'.                               
008100 77  WS-DUPLICATE-SW             PIC X  VALUE 'N'.                        
008200     88  ROW-IS-DUPLICATE        VALUE 'Y'.                               
008300 77  WS-JOB-ID                   PIC X(12) VALUE SPACES.                  
008400*                                                                         
008500*    CURRENT DATE/TIME, BUILT UP INTO THE RUN TIMESTAMP BELOW.            
008600 01  WS-SYSTEM-DATE-TIME.                                                 
008700     05  WS-SYS-DATE.                                                     
008800         10  WS-SYS-YEAR         PIC 9(4).                                
008900         10  WS-SYS-MONTH        PIC 9(2).                                
009000         10  WS-SYS-DAY          PIC 9(2).                                
009100     05  WS-SYS-TIME.                                                     
009200         10  WS-SYS-HOUR         PIC 9(2).                                
009300         10  WS-SYS-MINUTE       PIC 9(2).                                
009400         10  WS-SYS-SECOND       PIC 9(2).                                
009500         10  WS-SYS-HNDSEC       PIC 9(2).                                
009600*                                                                         
009700 01  WS-RUN-TIMESTAMP-FIELDS.                                             
009800     05  WS-RUN-YEAR             PIC 9(4).                                
009900     05  FILLER                  PIC X(1) VALUE '-'.                      
010000     05  WS-RUN-MONTH            PIC 9(2).                                
010100     05  FILLER                  PIC X(1) VALUE '-'.                      
010200     05  WS-RUN-DAY              PIC 9(2).                                
010300     05  FILLER                  PIC X(1) VALUE ' '.                      
010400     05  WS-RUN-HOUR             PIC 9(2).                                
010500     05  FILLER                  PIC X(1) VALUE ':'.                      
010600     05  WS-RUN-MINUTE           PIC 9(2).                                
010700     05  FILLER                  PIC X(1) VALUE ':'.                      
010800     05  WS-RUN-SECOND           PIC 9(2).                                
010900 01  WS-RUN-TIMESTAMP-TEXT REDEFINES WS-RUN-TIMESTAMP-FIELDS              
011000                             PIC X(19).                                   
011100*                                                                         
011200*    COUNTERS - ONE PASS OVER THE RAW FILE.                               
011300 01  WS-COUNTERS.                                                         
011400     05  WS-TOTAL-ROWS           PIC S9(9) COMP-3 VALUE 0.                
011500     05  WS-MISSING-DESC-CNT     PIC S9(9) COMP-3 VALUE 0.                
011600     05  WS-MISSING-CUST-CNT     PIC S9(9) COMP-3 VALUE 0.                
011700     05  WS-MISSING-DATE-CNT     PIC S9(9) COMP-3 VALUE 0.                
011800     05  WS-DUPLICATE-CNT        PIC S9(9) COMP-3 VALUE 0.                
011900     05  WS-NEG-QTY-CNT          PIC S9(9) COMP-3 VALUE 0.                
012000     05  WS-ZERO-QTY-CNT         PIC S9(9) COMP-3 VALUE 0.                
012100     05  WS-NEG-PRICE-CNT        PIC S9(9) COMP-3 VALUE 0.                
012200     05  WS-ZERO-PRICE-CNT       PIC S9(9) COMP-3 VALUE 0.                
012300     05  WS-CANCEL-CNT           PIC S9(9) COMP-3 VALUE 0.                
012400     05  WS-EXTREME-QTY-CNT      PIC S9(9) COMP-3 VALUE 0.                
012500     05  WS-ABS-QTY              PIC S9(7) COMP-3 VALUE 0.                
012600*                                                                         
012700 01  WS-STATISTICS.                                                       
012800     05  WS-TOTAL-COLUMNS        PIC S9(3) COMP-3 VALUE 8.                
012900     05  WS-TOTAL-MISSING-CELLS  PIC S9(9) COMP-3 VALUE 0.                
013000     05  WS-TOTAL-CELLS          PIC S9(9) COMP-3 VALUE 0.                
013100     05  WS-COMPLETENESS-SCORE   PIC S9(3)V99 COMP-3 VALUE 0.             
013200     05  WS-MISSING-CUST-PCT     PIC S9(3)V99 COMP-3 VALUE 0.             
013300     05  WS-MISSING-DESC-PCT     PIC S9(3)V99 COMP-3 VALUE 0.             
013400*                                                                         
013500*    EXACT-DUPLICATE CHECK - BUSINESS FIELDS ONLY, NO FILLER.             
013600 01  WS-DUP-CHECK-REC.                                                    
013700     05  DCK-INVOICE-NO          PIC X(10).                               
013800     05  DCK-STOCK-CODE          PIC X(12).                               
013900     05  DCK-DESCRIPTION         PIC X(40).                               
014000     05  DCK-QUANTITY            PIC S9(7).                               
014100     05  DCK-INVOICE-DATE        PIC X(16).                               
014200     05  DCK-UNIT-PRICE          PIC S9(7)V99.                            
014300     05  DCK-CUSTOMER-ID         PIC 9(7).                                
014400     05  DCK-COUNTRY             PIC X(20).                               
014500*                                                                         
014600 77  WS-SEEN-COUNT               PIC S9(8) COMP VALUE 0.                  
014700 77  WS-SEEN-SUB                 PIC S9(8) COMP VALUE 0.                  
014800 01  WS-SEEN-TABLE.                                                       
014900     05  WS-SEEN-ENTRY           PIC X(121) OCCURS 20000 TIMES.           
015000*                                                                         
015100*    COLUMN-NAME TABLE FOR THE COMPLETENESS ANALYSIS SECTION,             
015200*    SHOP-STANDARD FILLER-LITERALS-REDEFINED-AS-A-TABLE TRICK.            
015300 01  WS-COLUMN-NAME-VALUES.                                               
015400     05  FILLER  PIC X(16) VALUE 'INVOICE-NO'.                            
015500     05  FILLER  PIC X(16) VALUE 'STOCK-CODE'.                            
015600     05  FILLER  PIC X(16) VALUE 'DESCRIPTION'.                           
015700     05  FILLER  PIC X(16) VALUE 'QUANTITY'.                              
015800     05  FILLER  PIC X(16) VALUE 'INVOICE-DATE'.                          
015900     05  FILLER  PIC X(16) VALUE 'UNIT-PRICE'.                            
016000     05  FILLER  PIC X(16) VALUE 'CUSTOMER-ID'.                           
016100     05  FILLER  PIC X(16) VALUE 'COUNTRY'.                               
016200 01  WS-COLUMN-NAME-TABLE REDEFINES WS-COLUMN-NAME-VALUES.                
016300     05  WS-COLUMN-NAME          PIC X(16) OCCURS 8 TIMES.                
016400*                                                                         
016500 77  WS-COLUMN-SUB               PIC S9(4) COMP VALUE 0.                  
016600 77  WS-COLUMN-MISSING-CNT       PIC S9(9) COMP-3 VALUE 0.                
016700 77  WS-COLUMN-MISSING-PCT       PIC S9(3)V99 COMP-3 VALUE 0.             
016800*                                                                         
016900*    BUSINESS-LOGIC CONSTRAINT TABLE, SAME TRICK AS ABOVE.                
017000 01  WS-CONSTRAINT-NAME-VALUES.                                           
017100     05  FILLER  PIC X(24) VALUE 'Cancellations'.                         
017200     05  FILLER  PIC X(24) VALUE 'Missing Customer IDs'.                  
017300     05  FILLER  PIC X(24) VALUE 'Negative Quantities'.                   
017400     05  FILLER  PIC X(24) VALUE 'Invalid Prices'.                        
017500     05  FILLER  PIC X(24) VALUE 'Extreme Quantities'.                    
017600     05  FILLER  PIC X(24) VALUE 'Missing Descriptions'.                  
017700 01  WS-CONSTRAINT-NAME-TABLE REDEFINES WS-CONSTRAINT-NAME-VALUES.        
017800     05  WS-CONSTRAINT-NAME      PIC X(24) OCCURS 6 TIMES.                
017900*                                                                         
018000 01  WS-CONSTRAINT-ACTION-VALUES.                                         
018100     05  FILLER  PIC X(36) VALUE 'REVIEW FOR REFUND PROCESSING'.          
018200     05  FILLER  PIC X(36) VALUE 'ASSIGN SURROGATE CUSTOMER KEY'.         
018300     05  FILLER  PIC X(36) VALUE 'CONFIRM RETURN/CANCELLATION'.           
018400     05  FILLER  PIC X(36) VALUE 'EXCLUDE FROM CLEANED FILE'.             
018500     05  FILLER  PIC X(36) VALUE 'VERIFY AGAINST SOURCE DOCUMENT'.        
018600     05  FILLER  PIC X(36) VALUE 'DEFAULT TO UNKNOWN PRODUCT'.            
018700 01  WS-CONSTRAINT-ACTION-TABLE                                           
018800                     REDEFINES WS-CONSTRAINT-ACTION-VALUES.               
018900     05  WS-CONSTRAINT-ACTION    PIC X(36) OCCURS 6 TIMES.                
019000*                                                                         
019100*    REPORT LINES.                                                        
019200 01  RPT-TITLE-LINE1.                                                     
019300     05  FILLER                  PIC X(40)                                
019400         VALUE 'RETAIL TRANSACTION DATA PROFILE REPORT'.                  
019500     05  FILLER                  PIC X(92) VALUE SPACES.                  
019600 01  RPT-TITLE-LINE2.                                                     
019700     05  FILLER                  PIC X(10) VALUE 'JOB ID: '.              
019800     05  RPT-JOB-ID              PIC X(12) VALUE SPACES.                  
019900     05  FILLER                  PIC X(14) VALUE '  GENERATED: '.         
020000     05  RPT-TIMESTAMP           PIC X(19) VALUE SPACES.                  
020100     05  FILLER                  PIC X(77) VALUE SPACES.                  
020200 01  RPT-DASH-RULE.                                                       
020300     05  FILLER                  PIC X(72)                                
020400         VALUE ALL '-'.                                                   
020500     05  FILLER                  PIC X(60) VALUE SPACES.                  
020600 01  RPT-SECTION-HEADING.                                                 
020700     05  RPT-SECTION-TEXT        PIC X(40) VALUE SPACES.                  
020800     05  FILLER                  PIC X(92) VALUE SPACES.                  
020900 01  RPT-OVERVIEW-LINE.                                                   
021000     05  RPT-OV-LABEL            PIC X(30) VALUE SPACES.                  
021100     05  RPT-OV-VALUE            PIC Z(9)9 VALUE ZERO.                    
021200     05  FILLER                  PIC X(93) VALUE SPACES.                  
021300 01  RPT-OVERVIEW-PCT-LINE.                                               
021400     05  RPT-OVP-LABEL           PIC X(30) VALUE SPACES.                  
021500     05  RPT-OVP-VALUE           PIC Z(3)9.99 VALUE ZERO.                 
021600     05  FILLER                  PIC X(1) VALUE '%'.                      
021700     05  FILLER                  PIC X(92) VALUE SPACES.                  
021800 01  RPT-COMPLETENESS-LINE.                                               
021900     05  RPT-CL-COLUMN           PIC X(16) VALUE SPACES.                  
022000     05  FILLER                  PIC X(4) VALUE SPACES.                   
022100     05  RPT-CL-MISSING          PIC Z(8)9 VALUE ZERO.                    
022200     05  FILLER                  PIC X(4) VALUE SPACES.                   
022300     05  RPT-CL-PCT              PIC Z(3)9.99 VALUE ZERO.                 
022400     05  FILLER                  PIC X(1) VALUE '%'.                      
022500     05  FILLER                  PIC X(90) VALUE SPACES.                  
022600 01  RPT-CONSTRAINT-LINE.                                                 
022700     05  RPT-BL-NAME             PIC X(24) VALUE SPACES.                  
022800     05  FILLER                  PIC X(2) VALUE SPACES.                   
022900     05  RPT-BL-COUNT            PIC Z(8)9 VALUE ZERO.                    
023000     05  FILLER                  PIC X(2) VALUE SPACES.                   
023100*        PCT-AREA CARRIES A FIGURE ONLY FOR THE MISSING                   
023200*        CUSTOMER ID ROW - BLANKED OUT FOR THE OTHER ROWS.                
023300     05  RPT-BL-PCT-AREA.                                                 
023400         10  RPT-BL-PCT          PIC Z(3)9.99 VALUE ZERO.                 
023500         10  RPT-BL-PCT-SYM      PIC X(1) VALUE SPACE.                    
023600     05  FILLER                  PIC X(2) VALUE SPACES.                   
023700     05  RPT-BL-ACTION           PIC X(36) VALUE SPACES.                  
023800     05  FILLER                  PIC X(48) VALUE SPACES.                  
023900*                                                                         
024000 LINKAGE SECTION.                                                         
024100*    JOB ID IS PASSED DOWN FROM ETLDRV SO PROFILE-HISTORY CAN BE          
024200*    TIED BACK TO THE RUN THAT WROTE IT.                                  
024300 01  LK-JOB-ID                   PIC X(12).                               
024400*                                                                         
024500 PROCEDURE DIVISION USING LK-JOB-ID.                                      
024600*                                                                         
024700 000-MAIN.                                                                
024800     PERFORM 100-INITIALIZE-WORK-AREAS                                    
024900     PERFORM 200-OPEN-FILES                                               
025000     PERFORM 300-PROCESS-RAW-TRANS THRU 300-EXIT                          
025100         UNTIL RAWTRANS-EOF                                               
025200     PERFORM 400-COMPUTE-STATISTICS                                       
025300     PERFORM 500-WRITE-PROFILE-REPORT THRU 500-EXIT                       
025400     PERFORM 600-WRITE-PROFILE-HISTORY                                    
025500     PERFORM 700-CLOSE-FILES                                              
025600     GOBACK.                                                              
025700*                                                                         
025800 100-INITIALIZE-WORK-AREAS.                                               
025900     ACCEPT WS-SYS-DATE FROM DATE                                         
026000     ACCEPT WS-SYS-TIME FROM TIME                                         
026100     MOVE WS-SYS-YEAR   TO WS-RUN-YEAR                                    
026200     MOVE WS-SYS-MONTH  TO WS-RUN-MONTH                                   
026300     MOVE WS-SYS-DAY    TO WS-RUN-DAY                                     
026400     MOVE WS-SYS-HOUR   TO WS-RUN-HOUR                                    
026500     MOVE WS-SYS-MINUTE TO WS-RUN-MINUTE                                  
026600     MOVE WS-SYS-SECOND TO WS-RUN-SECOND                                  
026700     MOVE LK-JOB-ID TO WS-JOB-ID.                                         
026800*                                                                         
026900 200-OPEN-FILES.                                                          
027000     OPEN INPUT RAW-TRANS-FILE                                            
027100     IF NOT RAWTRANS-OK                                                   
027200         DISPLAY 'DATAPROF - ERROR OPENING RAW-TRANS-FILE, '              
027300                 'STATUS = ' WS-RAWTRANS-STATUS                           
027400         MOVE 16 TO RETURN-CODE                                           
027500         MOVE 'Y' TO WS-RAWTRANS-EOF                                      
027600     END-IF                                                               
027700     OPEN OUTPUT PROFILE-REPORT-FILE                                      
027800     OPEN EXTEND PROFILE-HISTORY-FILE                                     
027900     IF WS-PROFHIST-STATUS = '35'                                         
028000         OPEN OUTPUT PROFILE-HISTORY-FILE                                 
028100     END-IF.                                                              
028200*                                                                         
028300 300-PROCESS-RAW-TRANS.                                                   
028400     READ RAW-TRANS-FILE                                                  
028500         AT END                                                           
028600             MOVE 'Y' TO WS-RAWTRANS-EOF                                  
028700             GO TO 300-EXIT                                               
028800     END-READ                                                             
028900     ADD 1 TO WS-TOTAL-ROWS                                               
029000     PERFORM 310-CHECK-MISSING-VALUES                                     
029100     PERFORM 320-CHECK-DUPLICATE                                          
029200     PERFORM 330-CHECK-QUANTITY-RULES                                     
029300     PERFORM 340-CHECK-PRICE-RULES                                        
029400     PERFORM 350-CHECK-CANCELLATION                                       
029500     PERFORM 360-CHECK-EXTREME-QUANTITY.                                  
029600 300-EXIT.                                                                
029700     EXIT.                                                                
029800*                                                                         
029900 310-CHECK-MISSING-VALUES.                                                
030000     IF RT-DESCRIPTION = SPACES                                           
030100         ADD 1 TO WS-MISSING-DESC-CNT                                     
030200     END-IF                                                               
030300     IF RT-CUSTOMER-ID = SPACES OR RT-CUSTOMER-ID = ZEROS                 
030400         ADD 1 TO WS-MISSING-CUST-CNT                                     
030500     END-IF                                                               
030600     MOVE 'N' TO WS-DATE-INVALID-SW                                       
030700     IF RT-DATE-TEXT = SPACES                                             
030800         MOVE 'Y' TO WS-DATE-INVALID-SW                                   
030900     ELSE                                                                 
031000         IF RT-DATE-TEXT (5:1) NOT = '-' OR                               
031100            RT-DATE-TEXT (8:1) NOT = '-'                                  
031200             MOVE 'Y' TO WS-DATE-INVALID-SW                               
031300         END-IF                                                           
031400     END-IF                                                               
031500     IF DATE-IS-INVALID                                                   
031600         ADD 1 TO WS-MISSING-DATE-CNT                                     
031700     END-IF.                                                              
031800*                                                                         
031900 320-CHECK-DUPLICATE.                                                     
032000     MOVE RT-INVOICE-NO    TO DCK-INVOICE-NO                              
032100     MOVE RT-STOCK-CODE    TO DCK-STOCK-CODE                              
032200     MOVE RT-DESCRIPTION   TO DCK-DESCRIPTION                             
032300     MOVE RT-QUANTITY      TO DCK-QUANTITY                                
032400     MOVE RT-INVOICE-DATE  TO DCK-INVOICE-DATE                            
032500     MOVE RT-UNIT-PRICE    TO DCK-UNIT-PRICE                              
032600     MOVE RT-CUSTOMER-ID   TO DCK-CUSTOMER-ID                             
032700     MOVE RT-COUNTRY       TO DCK-COUNTRY                                 
032800     MOVE 'N' TO WS-DUPLICATE-SW                                          
032900     MOVE 1 TO WS-SEEN-SUB                                                
033000     PERFORM 321-SCAN-SEEN-TABLE THRU 321-EXIT                            
033100         UNTIL WS-SEEN-SUB > WS-SEEN-COUNT                                
033200            OR ROW-IS-DUPLICATE                                           
033300     IF ROW-IS-DUPLICATE                                                  
033400         ADD 1 TO WS-DUPLICATE-CNT                                        
033500     ELSE                                                                 
033600         IF WS-SEEN-COUNT < 20000                                         
033700             ADD 1 TO WS-SEEN-COUNT                                       
033800             MOVE WS-DUP-CHECK-REC                                        
033900                 TO WS-SEEN-ENTRY (WS-SEEN-COUNT)                         
034000         END-IF                                                           
034100     END-IF.                                                              
034200*                                                                         
034300 321-SCAN-SEEN-TABLE.                                                     
034400     IF WS-SEEN-ENTRY (WS-SEEN-SUB) = WS-DUP-CHECK-REC                    
034500         MOVE 'Y' TO WS-DUPLICATE-SW                                      
034600     END-IF                                                               
034700     ADD 1 TO WS-SEEN-SUB.                                                
034800 321-EXIT.                                                                
034900     EXIT.                                                                
035000*                                                                         
035100 330-CHECK-QUANTITY-RULES.                                                
035200     IF RT-QUANTITY < 0                                                   
035300         ADD 1 TO WS-NEG-QTY-CNT                                          
035400     END-IF                                                               
035500     IF RT-QUANTITY = 0                                                   
035600         ADD 1 TO WS-ZERO-QTY-CNT                                         
035700     END-IF.                                                              
035800*                                                                         
035900 340-CHECK-PRICE-RULES.                                                   
036000     IF RT-UNIT-PRICE NOT > 0                                             
036100         ADD 1 TO WS-NEG-PRICE-CNT                                        
036200     END-IF                                                               
036300     IF RT-UNIT-PRICE = 0                                                 
036400         ADD 1 TO WS-ZERO-PRICE-CNT                                       
036500     END-IF.                                                              
036600*                                                                         
036700 350-CHECK-CANCELLATION.                                                  
036800     IF RT-INVOICE-NO (1:1) = 'C'                                         
036900         ADD 1 TO WS-CANCEL-CNT                                           
037000     END-IF.                                                              
037100*                                                                         
037200 360-CHECK-EXTREME-QUANTITY.                                              
037300     IF RT-QUANTITY < 0                                                   
037400         COMPUTE WS-ABS-QTY = 0 - RT-QUANTITY                             
037500     ELSE                                                                 
037600         MOVE RT-QUANTITY TO WS-ABS-QTY                                   
037700     END-IF                                                               
037800     IF WS-ABS-QTY > 10000                                                
037900         ADD 1 TO WS-EXTREME-QTY-CNT                                      
038000     END-IF.                                                              
038100*                                                                         
038200 400-COMPUTE-STATISTICS.                                                  
038300     COMPUTE WS-TOTAL-MISSING-CELLS =                                     
038400             WS-MISSING-DESC-CNT + WS-MISSING-CUST-CNT                    
038500           + WS-MISSING-DATE-CNT                                          
038600     IF WS-TOTAL-ROWS = 0                                                 
038700         MOVE 100.00 TO WS-COMPLETENESS-SCORE                             
038800         MOVE 0 TO WS-MISSING-CUST-PCT                                    
038900         MOVE 0 TO WS-MISSING-DESC-PCT                                    
039000     ELSE                                                                 
039100         COMPUTE WS-TOTAL-CELLS = WS-TOTAL-ROWS * WS-TOTAL-COLUMNS        
039200         COMPUTE WS-COMPLETENESS-SCORE ROUNDED =                          
039300             (1 - (WS-TOTAL-MISSING-CELLS / WS-TOTAL-CELLS)) * 100        
039400         COMPUTE WS-MISSING-CUST-PCT ROUNDED =                            
039500             (WS-MISSING-CUST-CNT / WS-TOTAL-ROWS) * 100                  
039600         COMPUTE WS-MISSING-DESC-PCT ROUNDED =                            
039700             (WS-MISSING-DESC-CNT / WS-TOTAL-ROWS) * 100                  
039800     END-IF.                                                              
039900*                                                                         
040000 500-WRITE-PROFILE-REPORT.                                                
040100     PERFORM 510-WRITE-REPORT-HEADER                                      
040200     PERFORM 520-WRITE-DATASET-OVERVIEW                                   
040300     PERFORM 530-WRITE-COMPLETENESS-ANALYSIS                              
040400     PERFORM 540-WRITE-DATA-QUALITY-ISSUES                                
040500     PERFORM 550-WRITE-BUSINESS-CONSTRAINTS.                              
040600 500-EXIT.                                                                
040700     EXIT.                                                                
040800*                                                                         
040900 510-WRITE-REPORT-HEADER.                                                 
041000     WRITE PR-LINE FROM RPT-TITLE-LINE1 AFTER TOP-OF-FORM                 
041100     MOVE WS-JOB-ID TO RPT-JOB-ID                                         
041200     MOVE WS-RUN-TIMESTAMP-TEXT TO RPT-TIMESTAMP                          
041300     WRITE PR-LINE FROM RPT-TITLE-LINE2 AFTER 1                           
041400     WRITE PR-LINE FROM RPT-DASH-RULE AFTER 1.                            
041500*                                                                         
041600 520-WRITE-DATASET-OVERVIEW.                                              
041700     MOVE 'DATASET OVERVIEW' TO RPT-SECTION-TEXT                          
041800     WRITE PR-LINE FROM RPT-SECTION-HEADING AFTER 2                       
041900     WRITE PR-LINE FROM RPT-DASH-RULE AFTER 1                             
042000     MOVE 'Total Rows' TO RPT-OV-LABEL                                    
042100     MOVE WS-TOTAL-ROWS TO RPT-OV-VALUE                                   
042200     WRITE PR-LINE FROM RPT-OVERVIEW-LINE AFTER 1                         
042300     MOVE 'Total Columns' TO RPT-OV-LABEL                                 
042400     MOVE WS-TOTAL-COLUMNS TO RPT-OV-VALUE                                
042500     WRITE PR-LINE FROM RPT-OVERVIEW-LINE AFTER 1                         
042600     MOVE 'Completeness Score' TO RPT-OVP-LABEL                           
042700     MOVE WS-COMPLETENESS-SCORE TO RPT-OVP-VALUE                          
042800     WRITE PR-LINE FROM RPT-OVERVIEW-PCT-LINE AFTER 1.                    
042900*                                                                         
043000 530-WRITE-COMPLETENESS-ANALYSIS.                                         
043100     MOVE 'COMPLETENESS ANALYSIS' TO RPT-SECTION-TEXT                     
043200     WRITE PR-LINE FROM RPT-SECTION-HEADING AFTER 2                       
043300     WRITE PR-LINE FROM RPT-DASH-RULE AFTER 1                             
043400     MOVE 1 TO WS-COLUMN-SUB                                              
043500     PERFORM 531-WRITE-ONE-COLUMN-LINE THRU 531-EXIT                      
043600         UNTIL WS-COLUMN-SUB > 8.                                         
043700*                                                                         
043800 531-WRITE-ONE-COLUMN-LINE.                                               
043900     EVALUATE WS-COLUMN-SUB                                               
044000         WHEN 3                                                           
044100             MOVE WS-MISSING-DESC-CNT TO WS-COLUMN-MISSING-CNT            
044200             MOVE WS-MISSING-DESC-PCT TO WS-COLUMN-MISSING-PCT            
044300         WHEN 5                                                           
044400             MOVE WS-MISSING-DATE-CNT TO WS-COLUMN-MISSING-CNT            
044500             MOVE 0 TO WS-COLUMN-MISSING-PCT                              
044600             IF WS-TOTAL-ROWS > 0                                         
044700                 COMPUTE WS-COLUMN-MISSING-PCT ROUNDED =                  
044800                     (WS-MISSING-DATE-CNT /                               
044900                      WS-TOTAL-ROWS) * 100                                
045000             END-IF                                                       
045100         WHEN 7                                                           
045200             MOVE WS-MISSING-CUST-CNT TO WS-COLUMN-MISSING-CNT            
045300             MOVE WS-MISSING-CUST-PCT TO WS-COLUMN-MISSING-PCT            
045400         WHEN OTHER                                                       
045500             MOVE 0 TO WS-COLUMN-MISSING-CNT                              
045600             MOVE 0 TO WS-COLUMN-MISSING-PCT                              
045700     END-EVALUATE                                                         
045800     MOVE WS-COLUMN-NAME (WS-COLUMN-SUB) TO RPT-CL-COLUMN                 
045900     MOVE WS-COLUMN-MISSING-CNT TO RPT-CL-MISSING                         
046000     MOVE WS-COLUMN-MISSING-PCT TO RPT-CL-PCT                             
046100     WRITE PR-LINE FROM RPT-COMPLETENESS-LINE AFTER 1                     
046200     ADD 1 TO WS-COLUMN-SUB.                                              
046300 531-EXIT.                                                                
046400     EXIT.                                                                
046500*                                                                         
046600 540-WRITE-DATA-QUALITY-ISSUES.                                           
046700     MOVE 'DATA QUALITY ISSUES' TO RPT-SECTION-TEXT                       
046800     WRITE PR-LINE FROM RPT-SECTION-HEADING AFTER 2                       
046900     WRITE PR-LINE FROM RPT-DASH-RULE AFTER 1                             
047000     MOVE 'Duplicate Rows' TO RPT-OV-LABEL                                
047100     MOVE WS-DUPLICATE-CNT TO RPT-OV-VALUE                                
047200     WRITE PR-LINE FROM RPT-OVERVIEW-LINE AFTER 1                         
047300     MOVE 'Negative Quantities' TO RPT-OV-LABEL                           
047400     MOVE WS-NEG-QTY-CNT TO RPT-OV-VALUE                                  
047500     WRITE PR-LINE FROM RPT-OVERVIEW-LINE AFTER 1                         
047600     MOVE 'Zero Quantities' TO RPT-OV-LABEL                               
047700     MOVE WS-ZERO-QTY-CNT TO RPT-OV-VALUE                                 
047800     WRITE PR-LINE FROM RPT-OVERVIEW-LINE AFTER 1                         
047900     MOVE 'Negative/Zero Prices' TO RPT-OV-LABEL                          
048000     MOVE WS-NEG-PRICE-CNT TO RPT-OV-VALUE                                
048100     WRITE PR-LINE FROM RPT-OVERVIEW-LINE AFTER 1                         
048200     MOVE 'Zero Prices' TO RPT-OV-LABEL                                   
048300     MOVE WS-ZERO-PRICE-CNT TO RPT-OV-VALUE                               
048400     WRITE PR-LINE FROM RPT-OVERVIEW-LINE AFTER 1                         
048500     MOVE 'Missing Customer IDs' TO RPT-OV-LABEL                          
048600     MOVE WS-MISSING-CUST-CNT TO RPT-OV-VALUE                             
048700     WRITE PR-LINE FROM RPT-OVERVIEW-LINE AFTER 1                         
048800     MOVE 'Missing Descriptions' TO RPT-OV-LABEL                          
048900     MOVE WS-MISSING-DESC-CNT TO RPT-OV-VALUE                             
049000     WRITE PR-LINE FROM RPT-OVERVIEW-LINE AFTER 1.                        
049100*                                                                         
049200 550-WRITE-BUSINESS-CONSTRAINTS.                                          
049300     MOVE 'BUSINESS LOGIC CONSTRAINTS' TO RPT-SECTION-TEXT                
049400     WRITE PR-LINE FROM RPT-SECTION-HEADING AFTER 2                       
049500     WRITE PR-LINE FROM RPT-DASH-RULE AFTER 1                             
049600     MOVE WS-CONSTRAINT-NAME (1)   TO RPT-BL-NAME                         
049700     MOVE WS-CANCEL-CNT            TO RPT-BL-COUNT                        
049800     MOVE SPACES                   TO RPT-BL-PCT-AREA                     
049900     MOVE WS-CONSTRAINT-ACTION (1) TO RPT-BL-ACTION                       
050000     WRITE PR-LINE FROM RPT-CONSTRAINT-LINE AFTER 1                       
050100     MOVE WS-CONSTRAINT-NAME (2)   TO RPT-BL-NAME                         
050200     MOVE WS-MISSING-CUST-CNT      TO RPT-BL-COUNT                        
050300*        SPEC CALLS OUT A PERCENTAGE ON THIS ONE ROW ONLY -               
050400*        REUSE WS-MISSING-CUST-PCT FROM 400 (REQ DQ-0121).                
050500     MOVE WS-MISSING-CUST-PCT      TO RPT-BL-PCT                          
050600     MOVE '%'                      TO RPT-BL-PCT-SYM                      
050700     MOVE WS-CONSTRAINT-ACTION (2) TO RPT-BL-ACTION                       
050800     WRITE PR-LINE FROM RPT-CONSTRAINT-LINE AFTER 1                       
050900     MOVE WS-CONSTRAINT-NAME (3)   TO RPT-BL-NAME                         
051000     MOVE WS-NEG-QTY-CNT           TO RPT-BL-COUNT                        
051100     MOVE SPACES                   TO RPT-BL-PCT-AREA                     
051200     MOVE WS-CONSTRAINT-ACTION (3) TO RPT-BL-ACTION                       
051300     WRITE PR-LINE FROM RPT-CONSTRAINT-LINE AFTER 1                       
051400     MOVE WS-CONSTRAINT-NAME (4)   TO RPT-BL-NAME                         
051500     MOVE WS-NEG-PRICE-CNT         TO RPT-BL-COUNT                        
051600     MOVE SPACES                   TO RPT-BL-PCT-AREA                     
051700     MOVE WS-CONSTRAINT-ACTION (4) TO RPT-BL-ACTION                       
051800     WRITE PR-LINE FROM RPT-CONSTRAINT-LINE AFTER 1                       
051900     MOVE WS-CONSTRAINT-NAME (5)   TO RPT-BL-NAME                         
052000     MOVE WS-EXTREME-QTY-CNT       TO RPT-BL-COUNT                        
052100     MOVE SPACES                   TO RPT-BL-PCT-AREA                     
052200     MOVE WS-CONSTRAINT-ACTION (5) TO RPT-BL-ACTION                       
052300     WRITE PR-LINE FROM RPT-CONSTRAINT-LINE AFTER 1                       
052400     MOVE WS-CONSTRAINT-NAME (6)   TO RPT-BL-NAME                         
052500     MOVE WS-MISSING-DESC-CNT      TO RPT-BL-COUNT                        
052600     MOVE SPACES                   TO RPT-BL-PCT-AREA                     
052700     MOVE WS-CONSTRAINT-ACTION (6) TO RPT-BL-ACTION                       
052800     WRITE PR-LINE FROM RPT-CONSTRAINT-LINE AFTER 1.                      
052900*                                                                         
053000 600-WRITE-PROFILE-HISTORY.                                               
053100     MOVE WS-JOB-ID              TO PH-JOB-ID                             
053200     MOVE WS-RUN-TIMESTAMP-TEXT  TO PH-RUN-TIMESTAMP                      
053300     MOVE WS-TOTAL-ROWS          TO PH-TOTAL-ROWS                         
053400     MOVE WS-TOTAL-COLUMNS       TO PH-TOTAL-COLUMNS                      
053500     MOVE WS-COMPLETENESS-SCORE  TO PH-COMPLETENESS-SCORE                 
053600     MOVE WS-DUPLICATE-CNT       TO PH-DUPLICATE-ROWS                     
053700     MOVE WS-NEG-QTY-CNT         TO PH-NEGATIVE-QUANTITIES                
053800     MOVE WS-NEG-PRICE-CNT       TO PH-INVALID-PRICES                     
053900     MOVE WS-ZERO-PRICE-CNT      TO PH-ZERO-PRICES                        
054000     MOVE WS-MISSING-CUST-CNT    TO PH-MISSING-CUSTOMER-IDS               
054100     MOVE WS-MISSING-DESC-CNT    TO PH-MISSING-DESCRIPTIONS               
054200     MOVE WS-MISSING-CUST-PCT    TO PH-MISSING-CUST-PCT                   
054300     MOVE WS-MISSING-DESC-PCT    TO PH-MISSING-DESC-PCT                   
054400     MOVE WS-CANCEL-CNT          TO PH-CANCELLATION-COUNT                 
054500     MOVE WS-EXTREME-QTY-CNT     TO PH-EXTREME-QTY-COUNT                  
054600     WRITE PROFILE-HISTORY-REC.                                           
054700*                                                                         
054800 700-CLOSE-FILES.                                                         
054900     CLOSE RAW-TRANS-FILE                                                 
055000     CLOSE PROFILE-REPORT-FILE                                            
055100     CLOSE PROFILE-HISTORY-FILE.                                          
